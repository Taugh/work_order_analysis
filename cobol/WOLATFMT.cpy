000100******************************************************************00
000200*    COPYBOOK:   WOLATFMT                                        *00
000300*    EDITED PRINT LINE FOR THE EXTREME-LATE EXCEPTION REPORT     *00
000400*    (LATE-RPT).  COMPANION TO THE CLEANED WORK ORDER RECORD -   *00
000500*    SAME FIELDS PULLED OFF WO-CLN-RECORD, LAID OUT FOR PRINT.   *00
000600*                                                                 00
000700*    MAINTENENCE LOG                                              00
000800*    DATE      AUTHOR        MAINTENANCE REQUIREMENT              00
000900*    --------- ------------  --------------------------------    00
001000*    04/18/96 L PEMBERTON     ORIGINAL LAYOUT                     00
001100******************************************************************00
001200 01  WLF-DETAIL-LINE.                                             00
001300     05  FILLER                  PIC X(02) VALUE SPACES.          00
001400     05  WLF-MONTH               PIC X(07) VALUE SPACES.          00
001500     05  FILLER                  PIC X(03) VALUE SPACES.          00
001600     05  WLF-WORK-ORDER          PIC X(10) VALUE SPACES.          00
001700     05  FILLER                  PIC X(03) VALUE SPACES.          00
001800     05  WLF-GROUP               PIC X(15) VALUE SPACES.          00
001900     05  FILLER                  PIC X(02) VALUE SPACES.          00
002000     05  WLF-TARGET-DATE         PIC X(10) VALUE SPACES.          00
002100     05  FILLER                  PIC X(03) VALUE SPACES.          00
002200     05  WLF-LATE-DAYS           PIC ZZZZ9 VALUE ZEROS.           00
002300     05  FILLER                  PIC X(04) VALUE SPACES.          00
002400     05  WLF-DESCRIPTION         PIC X(40) VALUE SPACES.          00
002500     05  FILLER                  PIC X(02) VALUE SPACES.          00
002600     05  WLF-CLASS               PIC X(08) VALUE SPACES.          00
002700     05  FILLER                  PIC X(02) VALUE SPACES.          00
002800     05  WLF-STATUS              PIC X(08) VALUE SPACES.          00
002900     05  FILLER                  PIC X(08) VALUE SPACES.          00
