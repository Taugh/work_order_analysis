000100******************************************************************00
000200*    COPYBOOK:   WOWNDWL                                         *00
000300*    CALL LINKAGE FOR THE 12-MONTH WINDOW SUBPROGRAM, WOWNDW.    *00
000400*    CALLER PASSES WOW-RUN-DATE; WOWNDW FILLS IN THE REST.       *00
000500*    COPIED INTO THE LINKAGE SECTION OF WOWNDW ITSELF AND INTO   *00
000600*    THE WORKING-STORAGE SECTION OF EVERY PROGRAM THAT CALLS IT  *00
000700*    (WOSUM, WOGRUP, WOTREND, WODISP) SO THE USING LIST LINES UP.*00
000800*                                                                 00
000900*    MAINTENENCE LOG                                              00
001000*    DATE      AUTHOR        MAINTENANCE REQUIREMENT              00
001100*    --------- ------------  --------------------------------    00
001200*    04/18/96 L PEMBERTON     ORIGINAL - PULLED THE WINDOW MATH  00
001300*                             OUT OF WOSUM SO WOTREND AND        00
001400*                             WODISP COULD SHARE IT              00
001500*    09/22/97 L PEMBERTON     DROPPED THE INDEXED-BY SUBSCRIPT - 00
001600*                             COULDN'T COMPUTE ON IT DIRECTLY,   00
001700*                             PLAIN COMP SUBSCRIPT IS SIMPLER    00
001800******************************************************************00
001900 01  WOW-PARAMETER-AREA.                                          00
002000     05  WOW-RUN-DATE                PIC 9(08).                   00
002100     05  WOW-RUN-DATE-R REDEFINES WOW-RUN-DATE.                    00
002200         10  WOW-RUN-YYYY            PIC 9(04).                   00
002300         10  WOW-RUN-MM              PIC 9(02).                   00
002400         10  WOW-RUN-DD              PIC 9(02).                   00
002500     05  WOW-FIRST-OF-CURRENT        PIC 9(08).                   00
002600     05  WOW-FOC-DATE-R REDEFINES WOW-FIRST-OF-CURRENT.            00
002700         10  WOW-FOC-YYYY            PIC 9(04).                   00
002800         10  WOW-FOC-MM              PIC 9(02).                   00
002900         10  WOW-FOC-DD              PIC 9(02).                   00
003000     05  WOW-WINDOW-START-DATE       PIC 9(08).                   00
003100     05  WOW-WINDOW-END-DATE         PIC 9(08).                   00
003200     05  WOW-PREV-MONTH-FROM-DATE    PIC 9(08).                   00
003300     05  WOW-PREV-MONTH-TO-DATE      PIC 9(08).                   00
003400     05  WOW-RUN-YY2                 PIC 9(02).                   00
003500     05  WOW-BUCKET-COUNT            PIC S9(03) COMP.             00
003600     05  WOW-BKT-IDX                 PIC S9(03) COMP.             00
003700     05  WOW-BUCKET-TABLE.                                        00
003800         10  WOW-BUCKET OCCURS 12 TIMES.                          00
003900             15  WOW-BKT-YYYYMM      PIC X(06).                   00
004000             15  WOW-BKT-FROM-DATE   PIC 9(08).                   00
004100             15  WOW-BKT-FROM-DATE-R REDEFINES                    00
004200                 WOW-BKT-FROM-DATE.                               00
004300                 20  WOW-BKT-FROM-YYYY  PIC 9(04).                00
004400                 20  WOW-BKT-FROM-MM    PIC 9(02).                00
004500                 20  WOW-BKT-FROM-DD    PIC 9(02).                00
004600             15  WOW-BKT-TO-DATE     PIC 9(08).                   00
004700             15  WOW-BKT-TO-DATE-R REDEFINES                      00
004800                 WOW-BKT-TO-DATE.                                 00
004900                 20  WOW-BKT-TO-YYYY    PIC 9(04).                00
005000                 20  WOW-BKT-TO-MM      PIC 9(02).                00
005100                 20  WOW-BKT-TO-DD      PIC 9(02).                00
005200     05  FILLER                      PIC X(05).                  00
