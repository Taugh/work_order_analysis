000100******************************************************************
000200* PROGRAM NAME:    WOLATE
000300* ORIGINAL AUTHOR: S NAKASHIMA
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 08/09/91 S NAKASHIMA     CREATED - EXTREME-LATE EXCEPTION LIST
000900*                          FOR THE WOPS WEEKLY STAND-UP, REPLACES
001000*                          THE HAND-SORTED CARD DECK
001100* 05/30/94 S NAKASHIMA     RAISED THE THRESHOLD FROM 60 TO 90 DAYS
001200*                          PER REVISED WOPS GOVERNANCE STANDARD
001300* 06/30/98 R HUCKABY       Y2K - JULIAN DAY ROUTINE NOW CARRIES
001400*                          4-DIGIT YEARS THROUGHOUT (TICKET
001500*                          WO-98-511)
001600* 02/11/02 M DELVECCHIO    SORT NOW BREAKS TIES BY GROUP BEFORE
001700*                          LATE DAYS - AUDITORS WANTED THE LIST
001800*                          GROUPED, NOT JUST DATE ORDERED
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    WOLATE.
002200 AUTHOR.        S NAKASHIMA.
002300 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002400 DATE-WRITTEN.  08/09/91.
002500 DATE-COMPILED.
002600 SECURITY.      NON-CONFIDENTIAL.
002700*===============================================================*
002800 ENVIRONMENT DIVISION.
002900*---------------------------------------------------------------*
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-3081.
003200 OBJECT-COMPUTER. IBM-3081.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500*---------------------------------------------------------------*
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT CLEANED-WORK-ORDERS ASSIGN TO CLNWO
003900         ORGANIZATION IS SEQUENTIAL
004000         ACCESS MODE IS SEQUENTIAL
004100         FILE STATUS IS WS-CLN-STATUS.
004200*
004300     SELECT LATE-RPT ASSIGN TO LATRPT.
004400*===============================================================*
004500 DATA DIVISION.
004600*---------------------------------------------------------------*
004700 FILE SECTION.
004800*---------------------------------------------------------------*
004900 FD  CLEANED-WORK-ORDERS
005000     LABEL RECORDS ARE STANDARD
005100     RECORDING MODE IS F
005200     BLOCK CONTAINS 0 RECORDS
005300     DATA RECORD IS WO-CLN-RECORD.
005400     COPY WOCLNREC.
005500*---------------------------------------------------------------*
005600 FD  LATE-RPT
005700     LABEL RECORDS ARE OMITTED
005800     RECORDING MODE IS F.
005900 01  WR-LATE-LINE                PIC X(132).
006000*---------------------------------------------------------------*
006100 WORKING-STORAGE SECTION.
006200*---------------------------------------------------------------*
006300 01  WS-FILE-SWITCHES.
006400     05  WS-CLN-STATUS           PIC XX VALUE '00'.
006500         88  WS-CLN-OK                  VALUE '00'.
006600         88  WS-CLN-EOF                  VALUE '10'.
006700     05  FILLER                  PIC X(02) VALUE SPACES.
006800*
006900 01  WS-EOF-SWITCH               PIC X VALUE 'N'.
007000     88  WS-END-OF-CLN-FILE             VALUE 'Y'.
007100*----------- RUN DATE, BROKEN OUT BY CALENDAR FIELD --------------
007200 01  WS-RUN-DATE-PARM            PIC 9(08).
007300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-PARM.
007400     05  WS-RUN-YYYY             PIC 9(04).
007500     05  WS-RUN-MM               PIC 9(02).
007600     05  WS-RUN-DD               PIC 9(02).
007700*----------- JULIAN DAY NUMBER WORK AREA --------------------------
007800*    FLIEGEL/VAN FLANDERN INTEGER ALGORITHM.  NO INTRINSIC DATE
007900*    FUNCTIONS ON THIS COMPILER - EVERY DIVIDE BELOW IS BROKEN
008000*    OUT ON ITS OWN SO THE TRUNCATION HAPPENS WHERE THE FORMULA
008100*    EXPECTS IT, NOT SOMEWHERE IN THE MIDDLE OF ONE BIG COMPUTE.
008200 01  WS-JD-YYYY                  PIC S9(04) COMP VALUE 0.
008300 01  WS-JD-MM                    PIC S9(02) COMP VALUE 0.
008400 01  WS-JD-DD                    PIC S9(02) COMP VALUE 0.
008500 01  WS-JD-A-NUMER                PIC S9(05) COMP VALUE 0.
008600 01  WS-JD-A                     PIC S9(05) COMP VALUE 0.
008700 01  WS-JD-TERM1                 PIC S9(07) COMP VALUE 0.
008800 01  WS-JD-TERM1-NUMER           PIC S9(09) COMP VALUE 0.
008900 01  WS-JD-TERM1-Q                PIC S9(09) COMP VALUE 0.
009000 01  WS-JD-TERM2-NUMER           PIC S9(07) COMP VALUE 0.
009100 01  WS-JD-TERM2-Q                PIC S9(07) COMP VALUE 0.
009200 01  WS-JD-TERM3                 PIC S9(07) COMP VALUE 0.
009300 01  WS-JD-TERM3-Q                PIC S9(07) COMP VALUE 0.
009400 01  WS-JD-TERM3-NUMER           PIC S9(07) COMP VALUE 0.
009500 01  WS-JD-TERM3-Q2               PIC S9(07) COMP VALUE 0.
009600 01  WS-JD-RESULT                PIC S9(09) COMP VALUE 0.
009700 01  WS-JD-RUN-RESULT            PIC S9(09) COMP VALUE 0.
009800 01  WS-JD-TGT-RESULT            PIC S9(09) COMP VALUE 0.
009900 01  WS-LATE-DAYS-WORK           PIC S9(05) COMP VALUE 0.
010000*----------- LATE-CANDIDATE TABLE - UNSORTED UNTIL 3000 RUNS ------
010100 77  WS-LATE-USED                PIC S9(05) COMP VALUE 0.
010200 77  WS-LATE-OVERFLOW-SW         PIC X VALUE 'N'.
010300     88  WS-LATE-TABLE-FULL             VALUE 'Y'.
010400*
010500 01  WS-LATE-TABLE.
010600     05  LT-ENTRY OCCURS 500 TIMES.
010700         10  LT-MONTH            PIC X(06) VALUE SPACES.
010800         10  LT-WORK-ORDER       PIC X(10) VALUE SPACES.
010900         10  LT-GROUP            PIC X(15) VALUE SPACES.
011000         10  LT-TARGET-DATE      PIC 9(08) VALUE 0.
011100         10  LT-LATE-DAYS        PIC S9(05) COMP VALUE 0.
011200         10  LT-LATE-DAYS-X REDEFINES LT-LATE-DAYS PIC X(04).
011300         10  LT-DESCRIPTION      PIC X(40) VALUE SPACES.
011400         10  LT-CLASS            PIC X(08) VALUE SPACES.
011500         10  LT-STATUS           PIC X(08) VALUE SPACES.
011600         10  FILLER              PIC X(03) VALUE SPACES.
011700*----------- BUBBLE-SORT WORK AREAS --------------------------------
011800 77  WS-SORT-I                   PIC S9(05) COMP VALUE 0.
011900 77  WS-SWAPPED-SWITCH           PIC X VALUE 'N'.
012000     88  WS-SWAP-MADE                   VALUE 'Y'.
012100 01  WS-LT-HOLD.
012200     05  LH-MONTH                PIC X(06) VALUE SPACES.
012300     05  LH-WORK-ORDER           PIC X(10) VALUE SPACES.
012400     05  LH-GROUP                PIC X(15) VALUE SPACES.
012500     05  LH-TARGET-DATE          PIC 9(08) VALUE 0.
012600     05  LH-LATE-DAYS            PIC S9(05) COMP VALUE 0.
012700     05  LH-DESCRIPTION          PIC X(40) VALUE SPACES.
012800     05  LH-CLASS                PIC X(08) VALUE SPACES.
012900     05  LH-STATUS               PIC X(08) VALUE SPACES.
013000     05  FILLER                  PIC X(03) VALUE SPACES.
013100*----------- TARGET-DATE PRINT LABEL -------------------------------
013200 01  WS-TGT-DATE-WORK            PIC 9(08) VALUE 0.
013300 01  WS-TGT-DATE-WORK-R REDEFINES WS-TGT-DATE-WORK.
013400     05  WS-TGT-YYYY-WORK        PIC 9(04).
013500     05  WS-TGT-MM-WORK          PIC 9(02).
013600     05  WS-TGT-DD-WORK          PIC 9(02).
013700 01  WS-DATE-LABEL.
013800     05  WS-DL-YYYY              PIC 9(04) VALUE 0.
013900     05  FILLER                  PIC X(01) VALUE '-'.
014000     05  WS-DL-MM                PIC 9(02) VALUE 0.
014100     05  FILLER                  PIC X(01) VALUE '-'.
014200     05  WS-DL-DD                PIC 9(02) VALUE 0.
014300*----------- REPORT HEADING AND COLUMN LINES -----------------------
014400 COPY WORPTHDG.
014500 COPY WOLATFMT.
014600*
014700 01  WS-COLUMN-HEADER-LINE.
014800     05  FILLER                  PIC X(02) VALUE SPACES.
014900     05  FILLER                  PIC X(07) VALUE 'MONTH'.
015000     05  FILLER                  PIC X(03) VALUE SPACES.
015100     05  FILLER                  PIC X(10) VALUE 'WORK ORDER'.
015200     05  FILLER                  PIC X(03) VALUE SPACES.
015300     05  FILLER                  PIC X(15) VALUE 'GROUP'.
015400     05  FILLER                  PIC X(02) VALUE SPACES.
015500     05  FILLER                  PIC X(10) VALUE 'TGT DATE'.
015600     05  FILLER                  PIC X(03) VALUE SPACES.
015700     05  FILLER                  PIC X(05) VALUE 'LATE'.
015800     05  FILLER                  PIC X(04) VALUE 'DAYS'.
015900     05  FILLER                  PIC X(40) VALUE 'DESCRIPTION'.
016000     05  FILLER                  PIC X(02) VALUE SPACES.
016100     05  FILLER                  PIC X(08) VALUE 'CLASS'.
016200     05  FILLER                  PIC X(02) VALUE SPACES.
016300     05  FILLER                  PIC X(08) VALUE 'STATUS'.
016400     05  FILLER                  PIC X(08) VALUE SPACES.
016500*
016600 01  WS-SEPARATOR-LINE           PIC X(132) VALUE ALL '-'.
016700*===============================================================*
016800 PROCEDURE DIVISION.
016900*---------------------------------------------------------------*
017000 0000-MAIN-CONTROL.
017100*---------------------------------------------------------------*
017200     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
017300     PERFORM 2000-SELECT-LATE-CANDIDATE THRU 2000-EXIT
017400         UNTIL WS-END-OF-CLN-FILE.
017500     PERFORM 3000-SORT-LATE-TABLE THRU 3000-EXIT.
017600     PERFORM 4000-PRINT-LATE-REPORT THRU 4000-EXIT.
017700     PERFORM 8000-TERMINATE THRU 8000-EXIT.
017800     GOBACK.
017900*---------------------------------------------------------------*
018000 1000-INITIALIZE.
018100*---------------------------------------------------------------*
018200     OPEN INPUT  CLEANED-WORK-ORDERS.
018300     IF NOT WS-CLN-OK
018400         DISPLAY 'WOLATE - CLEANED-WORK-ORDERS OPEN STATUS: '
018500             WS-CLN-STATUS.
018600     OPEN OUTPUT LATE-RPT.
018700     ACCEPT WS-RUN-DATE-PARM FROM DATE.
018800     PERFORM 9000-READ-CLEANED THRU 9000-EXIT.
018900 1000-EXIT.
019000     EXIT.
019100*---------------------------------------------------------------*
019200 2000-SELECT-LATE-CANDIDATE.
019300*---------------------------------------------------------------*
019400*    OPEN-ISH STATUSES ONLY - SEE WOPS GOVERNANCE STANDARD.
019500     IF STATUS OF WO-CLN-RECORD = 'APPR' OR
019600        STATUS OF WO-CLN-RECORD = 'INPRG' OR
019700        STATUS OF WO-CLN-RECORD = 'WAPPR'
019800         PERFORM 2100-COMPUTE-LATE-DAYS THRU 2100-EXIT
019900         IF WS-LATE-DAYS-WORK > 90
020000             PERFORM 2200-ADD-LATE-ENTRY THRU 2200-EXIT
020100         END-IF
020200     END-IF.
020300     PERFORM 9000-READ-CLEANED THRU 9000-EXIT.
020400 2000-EXIT.
020500     EXIT.
020600*---------------------------------------------------------------*
020700 2100-COMPUTE-LATE-DAYS.
020800*---------------------------------------------------------------*
020900     MOVE WS-RUN-YYYY TO WS-JD-YYYY.
021000     MOVE WS-RUN-MM   TO WS-JD-MM.
021100     MOVE WS-RUN-DD   TO WS-JD-DD.
021200     PERFORM 2110-COMPUTE-JULIAN-DAY THRU 2110-EXIT.
021300     MOVE WS-JD-RESULT TO WS-JD-RUN-RESULT.
021400*
021500     MOVE TARGET-DATE-YYYY OF WO-CLN-RECORD TO WS-JD-YYYY.
021600     MOVE TARGET-DATE-MM   OF WO-CLN-RECORD TO WS-JD-MM.
021700     MOVE TARGET-DATE-DD   OF WO-CLN-RECORD TO WS-JD-DD.
021800     PERFORM 2110-COMPUTE-JULIAN-DAY THRU 2110-EXIT.
021900     MOVE WS-JD-RESULT TO WS-JD-TGT-RESULT.
022000*
022100     COMPUTE WS-LATE-DAYS-WORK =
022200         WS-JD-RUN-RESULT - WS-JD-TGT-RESULT.
022300 2100-EXIT.
022400     EXIT.
022500*---------------------------------------------------------------*
022600 2110-COMPUTE-JULIAN-DAY.
022700*---------------------------------------------------------------*
022800*    A = (MM - 14) / 12, INTEGER DIVIDE TRUNCATED TOWARD ZERO.
022900     COMPUTE WS-JD-A-NUMER = WS-JD-MM - 14.
023000     DIVIDE WS-JD-A-NUMER BY 12 GIVING WS-JD-A.
023100*    TERM1-Q = 1461 * (YYYY + 4800 + A) / 4
023200     COMPUTE WS-JD-TERM1 = WS-JD-YYYY + 4800 + WS-JD-A.
023300     COMPUTE WS-JD-TERM1-NUMER = 1461 * WS-JD-TERM1.
023400     DIVIDE WS-JD-TERM1-NUMER BY 4 GIVING WS-JD-TERM1-Q.
023500*    TERM2-Q = 367 * (MM - 2 - (A * 12)) / 12
023600     COMPUTE WS-JD-TERM2-NUMER = WS-JD-MM - 2 - (WS-JD-A * 12).
023700     COMPUTE WS-JD-TERM2-NUMER = 367 * WS-JD-TERM2-NUMER.
023800     DIVIDE WS-JD-TERM2-NUMER BY 12 GIVING WS-JD-TERM2-Q.
023900*    TERM3-Q2 = 3 * ((YYYY + 4900 + A) / 100) / 4
024000     COMPUTE WS-JD-TERM3 = WS-JD-YYYY + 4900 + WS-JD-A.
024100     DIVIDE WS-JD-TERM3 BY 100 GIVING WS-JD-TERM3-Q.
024200     COMPUTE WS-JD-TERM3-NUMER = 3 * WS-JD-TERM3-Q.
024300     DIVIDE WS-JD-TERM3-NUMER BY 4 GIVING WS-JD-TERM3-Q2.
024400*
024500     COMPUTE WS-JD-RESULT =
024600         WS-JD-DD - 32075 + WS-JD-TERM1-Q + WS-JD-TERM2-Q
024700             - WS-JD-TERM3-Q2.
024800 2110-EXIT.
024900     EXIT.
025000*---------------------------------------------------------------*
025100 2200-ADD-LATE-ENTRY.
025200*---------------------------------------------------------------*
025300     IF WS-LATE-USED < 500
025400         ADD 1 TO WS-LATE-USED
025500         MOVE REPORT-MONTH OF WO-CLN-RECORD
025600             TO LT-MONTH (WS-LATE-USED)
025700         MOVE WORK-ORDER-ID OF WO-CLN-RECORD
025800             TO LT-WORK-ORDER (WS-LATE-USED)
025900         MOVE GROUP OF WO-CLN-RECORD
026000             TO LT-GROUP (WS-LATE-USED)
026100         MOVE TARGET-DATE OF WO-CLN-RECORD
026200             TO LT-TARGET-DATE (WS-LATE-USED)
026300         MOVE WS-LATE-DAYS-WORK
026400             TO LT-LATE-DAYS (WS-LATE-USED)
026500         MOVE DESCRIPTION OF WO-CLN-RECORD
026600             TO LT-DESCRIPTION (WS-LATE-USED)
026700         MOVE WO-CLASS OF WO-CLN-RECORD
026800             TO LT-CLASS (WS-LATE-USED)
026900         MOVE STATUS OF WO-CLN-RECORD
027000             TO LT-STATUS (WS-LATE-USED)
027100     ELSE
027200         IF NOT WS-LATE-TABLE-FULL
027300             DISPLAY 'WOLATE - LATE TABLE FULL AT 500 - '
027400                 'SOME EXCEPTIONS WERE DROPPED'
027500             SET WS-LATE-TABLE-FULL TO TRUE
027600         END-IF
027700     END-IF.
027800 2200-EXIT.
027900     EXIT.
028000*---------------------------------------------------------------*
028100 3000-SORT-LATE-TABLE.
028200*---------------------------------------------------------------*
028300*    PLAIN BUBBLE SORT - THE LIST IS A SMALL EXCEPTION REPORT,
028400*    NOT WORTH A SORT STEP IN JCL.  REPORT-MONTH ASCENDING,
028500*    GROUP ASCENDING, LATE-DAYS DESCENDING.
028600     MOVE 'Y' TO WS-SWAPPED-SWITCH.
028700     PERFORM 3010-BUBBLE-ONE-PASS THRU 3010-EXIT
028800         UNTIL NOT WS-SWAP-MADE.
028900 3000-EXIT.
029000     EXIT.
029100*---------------------------------------------------------------*
029200 3010-BUBBLE-ONE-PASS.
029300*---------------------------------------------------------------*
029400     MOVE 'N' TO WS-SWAPPED-SWITCH.
029500     PERFORM 3020-COMPARE-ONE-PAIR THRU 3020-EXIT
029600         VARYING WS-SORT-I FROM 1 BY 1
029700         UNTIL WS-SORT-I > WS-LATE-USED - 1.
029800 3010-EXIT.
029900     EXIT.
030000*---------------------------------------------------------------*
030100 3020-COMPARE-ONE-PAIR.
030200*---------------------------------------------------------------*
030300     IF LT-MONTH (WS-SORT-I) > LT-MONTH (WS-SORT-I + 1)
030400         PERFORM 3030-SWAP-PAIR THRU 3030-EXIT
030500     ELSE
030600         IF LT-MONTH (WS-SORT-I) = LT-MONTH (WS-SORT-I + 1)
030700             AND LT-GROUP (WS-SORT-I) > LT-GROUP (WS-SORT-I + 1)
030800             PERFORM 3030-SWAP-PAIR THRU 3030-EXIT
030900         ELSE
031000             IF LT-MONTH (WS-SORT-I) = LT-MONTH (WS-SORT-I + 1)
031100                 AND LT-GROUP (WS-SORT-I) = LT-GROUP (WS-SORT-I + 1)
031200                 AND LT-LATE-DAYS (WS-SORT-I) <
031300                     LT-LATE-DAYS (WS-SORT-I + 1)
031400                 PERFORM 3030-SWAP-PAIR THRU 3030-EXIT.
031500 3020-EXIT.
031600     EXIT.
031700*---------------------------------------------------------------*
031800 3030-SWAP-PAIR.
031900*---------------------------------------------------------------*
032000     MOVE LT-ENTRY (WS-SORT-I)     TO WS-LT-HOLD.
032100     MOVE LT-ENTRY (WS-SORT-I + 1) TO LT-ENTRY (WS-SORT-I).
032200     MOVE WS-LT-HOLD                TO LT-ENTRY (WS-SORT-I + 1).
032300     SET WS-SWAP-MADE TO TRUE.
032400 3030-EXIT.
032500     EXIT.
032600*---------------------------------------------------------------*
032700 4000-PRINT-LATE-REPORT.
032800*---------------------------------------------------------------*
032900     MOVE 'EXTREME LATE WORK ORDER EXCEPTIONS' TO WPH-TITLE.
033000     MOVE WS-RUN-DATE-PARM TO WPH-RUN-DATE.
033100     MOVE 1 TO WPH-PAGE-NUM.
033200     WRITE WR-LATE-LINE FROM WPH-HEADING-1.
033300     WRITE WR-LATE-LINE FROM WS-COLUMN-HEADER-LINE.
033400     WRITE WR-LATE-LINE FROM WS-SEPARATOR-LINE.
033500     PERFORM 4100-FORMAT-LATE-LINE THRU 4100-EXIT
033600         VARYING WS-SORT-I FROM 1 BY 1
033700         UNTIL WS-SORT-I > WS-LATE-USED.
033800 4000-EXIT.
033900     EXIT.
034000*---------------------------------------------------------------*
034100 4100-FORMAT-LATE-LINE.
034200*---------------------------------------------------------------*
034300     MOVE LT-MONTH       (WS-SORT-I) TO WLF-MONTH.
034400     MOVE LT-WORK-ORDER  (WS-SORT-I) TO WLF-WORK-ORDER.
034500     MOVE LT-GROUP       (WS-SORT-I) TO WLF-GROUP.
034600     MOVE LT-TARGET-DATE (WS-SORT-I) TO WS-TGT-DATE-WORK.
034700     MOVE WS-TGT-YYYY-WORK            TO WS-DL-YYYY.
034800     MOVE WS-TGT-MM-WORK              TO WS-DL-MM.
034900     MOVE WS-TGT-DD-WORK              TO WS-DL-DD.
035000     MOVE WS-DATE-LABEL               TO WLF-TARGET-DATE.
035100     MOVE LT-LATE-DAYS   (WS-SORT-I) TO WLF-LATE-DAYS.
035200     MOVE LT-DESCRIPTION (WS-SORT-I) TO WLF-DESCRIPTION.
035300     MOVE LT-CLASS       (WS-SORT-I) TO WLF-CLASS.
035400     MOVE LT-STATUS      (WS-SORT-I) TO WLF-STATUS.
035500     WRITE WR-LATE-LINE FROM WLF-DETAIL-LINE.
035600 4100-EXIT.
035700     EXIT.
035800*---------------------------------------------------------------*
035900 8000-TERMINATE.
036000*---------------------------------------------------------------*
036100     CLOSE CLEANED-WORK-ORDERS.
036200     CLOSE LATE-RPT.
036300 8000-EXIT.
036400     EXIT.
036500*---------------------------------------------------------------*
036600 9000-READ-CLEANED.
036700*---------------------------------------------------------------*
036800     READ CLEANED-WORK-ORDERS
036900         AT END
037000             SET WS-END-OF-CLN-FILE TO TRUE
037100     END-READ.
037200 9000-EXIT.
037300     EXIT.
