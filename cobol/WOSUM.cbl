000100******************************************************************
000200* PROGRAM NAME:    WOSUM
000300* ORIGINAL AUTHOR: L PEMBERTON
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 09/12/94 L PEMBERTON     CREATED - MONTHLY GOVERNANCE SUMMARY,
000900*                          REPLACES THE OLD QUARTERLY HAND COUNT
001000* 11/04/96 L PEMBERTON     ADDED GRAND TOTAL LINE PER WOPS REQUEST
001100* 06/30/98 L PEMBERTON     Y2K - RUN DATE AND BUCKET LABELS NOW
001200*                          CARRY 4-DIGIT YEARS (TICKET WO-98-511)
001300* 03/03/05 T OKAFOR        CALLS WOWNDW FOR THE 12-MONTH WINDOW
001400*                          INSTEAD OF COMPUTING IT HERE - SAME
001500*                          ROUTINE WOTREND AND WODISP NOW USE
001600* 09/19/07 S NAKASHIMA     ROLLED THE OLD WOMETR PROGRAM'S SIMPLE
001700*                          COUNTS (BY WORK TYPE, BY REPORT MONTH)
001800*                          INTO THIS PROGRAM'S TERMINATION STEP
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    WOSUM.
002200 AUTHOR.        L PEMBERTON.
002300 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002400 DATE-WRITTEN.  09/12/94.
002500 DATE-COMPILED.
002600 SECURITY.      NON-CONFIDENTIAL.
002700*===============================================================*
002800 ENVIRONMENT DIVISION.
002900*---------------------------------------------------------------*
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-3081.
003200 OBJECT-COMPUTER. IBM-3081.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500*---------------------------------------------------------------*
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT CLEANED-WORK-ORDERS ASSIGN TO CLNWO
003900         ORGANIZATION IS SEQUENTIAL
004000         ACCESS MODE IS SEQUENTIAL
004100         FILE STATUS IS WS-CLN-STATUS.
004200*
004300     SELECT MONTHLY-SUMMARY-RPT ASSIGN TO SUMRPT.
004400*===============================================================*
004500 DATA DIVISION.
004600*---------------------------------------------------------------*
004700 FILE SECTION.
004800*---------------------------------------------------------------*
004900 FD  CLEANED-WORK-ORDERS
005000     LABEL RECORDS ARE STANDARD
005100     RECORDING MODE IS F
005200     BLOCK CONTAINS 0 RECORDS
005300     DATA RECORD IS WO-CLN-RECORD.
005400     COPY WOCLNREC.
005500*---------------------------------------------------------------*
005600 FD  MONTHLY-SUMMARY-RPT
005700     LABEL RECORDS ARE OMITTED
005800     RECORDING MODE IS F.
005900 01  WR-SUMMARY-LINE             PIC X(117).
006000*---------------------------------------------------------------*
006100 WORKING-STORAGE SECTION.
006200*---------------------------------------------------------------*
006300 01  WS-FILE-SWITCHES.
006400     05  WS-CLN-STATUS           PIC XX VALUE '00'.
006500         88  WS-CLN-OK                  VALUE '00'.
006600         88  WS-CLN-EOF                  VALUE '10'.
006700     05  FILLER              PIC X(02) VALUE SPACES.
006800*
006900 01  WS-EOF-SWITCH               PIC X VALUE 'N'.
007000     88  WS-END-OF-CLN-FILE             VALUE 'Y'.
007100*----------- RUN DATE AND THE WOWNDW LINKAGE AREA ----------------
007200 01  WS-RUN-DATE-PARM            PIC 9(08).
007300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-PARM.
007400     05  WS-RUN-YYYY             PIC 9(04).
007500     05  WS-RUN-MM               PIC 9(02).
007600     05  WS-RUN-DD               PIC 9(02).
007700*
007800 COPY WOWNDWL.
007900*----------- WINDOWED MONTHLY-SUMMARY ACCUMULATORS --------------
008000 77  WS-BUCKET-FOUND-SW          PIC X VALUE 'N'.
008100     88  WS-BUCKET-FOUND                VALUE 'Y'.
008200*
008300 01  WS-SUMMARY-TABLE.
008400     05  WS-SUM-ENTRY OCCURS 12 TIMES.
008500         10  WS-SUM-DUE          PIC S9(7) COMP VALUE 0.
008600         10  WS-SUM-COMPLETED    PIC S9(7) COMP VALUE 0.
008700         10  WS-SUM-MISSED       PIC S9(7) COMP VALUE 0.
008800         10  WS-SUM-OPEN         PIC S9(7) COMP VALUE 0.
008900         10  WS-SUM-CANCELED     PIC S9(7) COMP VALUE 0.
009000         10  WS-SUM-PCT          PIC S9(3)V99 VALUE 0.
009100         10  FILLER          PIC X(03) VALUE SPACES.
009200*
009300 01  WS-GRAND-TOTALS.
009400     05  WS-GRAND-DUE            PIC S9(7) COMP VALUE 0.
009500     05  WS-GRAND-COMPLETED      PIC S9(7) COMP VALUE 0.
009600     05  WS-GRAND-MISSED         PIC S9(7) COMP VALUE 0.
009700     05  WS-GRAND-OPEN           PIC S9(7) COMP VALUE 0.
009800     05  WS-GRAND-CANCELED       PIC S9(7) COMP VALUE 0.
009900     05  WS-GRAND-PCT            PIC S9(3)V99 VALUE 0.
010000     05  FILLER              PIC X(03) VALUE SPACES.
010100*----------- SIMPLE METRICS - OLD WOMETR COUNTS ------------------
010200 01  WS-METRIC-COUNTERS.
010300     05  WS-TOTAL-RECORD-COUNT   PIC S9(7) COMP VALUE 0.
010400     05  WS-WORKTYPE-USED        PIC S9(3) COMP VALUE 0.
010500     05  WS-RPTMONTH-USED        PIC S9(3) COMP VALUE 0.
010600     05  FILLER              PIC X(02) VALUE SPACES.
010700*
010800 01  WS-WORKTYPE-TABLE.
010900     05  WS-WT-ENTRY OCCURS 20 TIMES.
011000         10  WS-WT-CODE          PIC X(06) VALUE SPACES.
011100         10  WS-WT-COUNT         PIC S9(7) COMP VALUE 0.
011200         10  WS-WT-COUNT-X REDEFINES WS-WT-COUNT PIC X(04).
011300         10  FILLER          PIC X(03) VALUE SPACES.
011400*
011500 01  WS-RPTMONTH-TABLE.
011600     05  WS-RM-ENTRY OCCURS 36 TIMES.
011700         10  WS-RM-MONTH         PIC X(06) VALUE SPACES.
011800         10  WS-RM-MONTH-R REDEFINES WS-RM-MONTH.
011900             15  WS-RM-YYYY      PIC 9(04).
012000             15  WS-RM-MM        PIC 9(02).
012100         10  WS-RM-COUNT         PIC S9(7) COMP VALUE 0.
012200         10  FILLER          PIC X(03) VALUE SPACES.
012300*----------- PERCENTAGE AND DIVISION WORK AREAS ------------------
012400 77  WS-PCT-WORK                 PIC S9(3)V99 VALUE 0.
012500 77  WS-NUMER-WORK                PIC S9(7) COMP VALUE 0.
012600 77  WS-DUE-WORK                 PIC S9(7) COMP VALUE 0.
012700*----------- MONTH LABEL BUILD AREA -------------------------------
012800 01  WS-MONTH-LABEL.
012900     05  WS-ML-YYYY              PIC 9(04) VALUE 0.
013000     05  FILLER                  PIC X(01) VALUE '-'.
013100     05  WS-ML-MM                PIC 9(02) VALUE 0.
013200     05  FILLER                  PIC X(04) VALUE SPACES.
013300*----------- REPORT HEADING AND COLUMN LINES ----------------------
013400 COPY WORPTHDG.
013500*
013600 01  WS-COLUMN-HEADER-LINE.
013700     05  FILLER                  PIC X(20) VALUE '       MONTH        '.
013800     05  FILLER                  PIC X(15) VALUE '      DUE      '.
013900     05  FILLER                  PIC X(15) VALUE '   COMPLETED   '.
014000     05  FILLER                  PIC X(12) VALUE '   MISSED   '.
014100     05  FILLER                  PIC X(15) VALUE '     OPEN      '.
014200     05  FILLER                  PIC X(20) VALUE '      CANCELED      '.
014300     05  FILLER                  PIC X(20) VALUE '    COMPLETION %    '.
014400*
014500 01  WS-SEPARATOR-LINE           PIC X(117) VALUE ALL '-'.
014600*
014700 01  WS-DETAIL-LINE.
014800     05  FILLER                  PIC X(02) VALUE SPACES.
014900     05  DL-MONTH                PIC X(11) VALUE SPACES.
015000     05  FILLER                  PIC X(07) VALUE SPACES.
015100     05  FILLER                  PIC X(09) VALUE SPACES.
015200     05  DL-DUE                  PIC ZZZZZ9.
015300     05  FILLER                  PIC X(09) VALUE SPACES.
015400     05  DL-COMPLETED            PIC ZZZZZ9.
015500     05  FILLER                  PIC X(06) VALUE SPACES.
015600     05  DL-MISSED               PIC ZZZZZ9.
015700     05  FILLER                  PIC X(09) VALUE SPACES.
015800     05  DL-OPEN                 PIC ZZZZZ9.
015900     05  FILLER                  PIC X(14) VALUE SPACES.
016000     05  DL-CANCELED             PIC ZZZZZ9.
016100     05  FILLER                  PIC X(13) VALUE SPACES.
016200     05  DL-PCT                  PIC ZZ9.99.
016300     05  FILLER                  PIC X(01) VALUE '%'.
016400*===============================================================*
016500 PROCEDURE DIVISION.
016600*---------------------------------------------------------------*
016700 0000-MAIN-CONTROL.
016800*---------------------------------------------------------------*
016900     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
017000     PERFORM 2000-ACCUMULATE-BUCKET THRU 2000-EXIT
017100         UNTIL WS-END-OF-CLN-FILE.
017200     PERFORM 3000-COMPUTE-GRAND-TOTAL THRU 3000-EXIT.
017300     PERFORM 4000-PRINT-MONTHLY-SUMMARY THRU 4000-EXIT.
017400     PERFORM 5000-SIMPLE-METRICS THRU 5000-EXIT.
017500     PERFORM 8000-TERMINATE THRU 8000-EXIT.
017600     GOBACK.
017700*---------------------------------------------------------------*
017800 1000-INITIALIZE.
017900*---------------------------------------------------------------*
018000     OPEN INPUT  CLEANED-WORK-ORDERS.
018100     IF NOT WS-CLN-OK
018200         DISPLAY 'WOSUM - CLEANED-WORK-ORDERS OPEN STATUS: '
018300             WS-CLN-STATUS.
018400     OPEN OUTPUT MONTHLY-SUMMARY-RPT.
018500     ACCEPT WS-RUN-DATE-PARM FROM DATE.
018600     MOVE WS-RUN-DATE-PARM       TO WOW-RUN-DATE.
018700     CALL 'WOWNDW' USING WOW-PARAMETER-AREA.
018800     PERFORM 9000-READ-CLEANED THRU 9000-EXIT.
018900 1000-EXIT.
019000     EXIT.
019100*---------------------------------------------------------------*
019200 2000-ACCUMULATE-BUCKET.
019300*---------------------------------------------------------------*
019400     ADD 1 TO WS-TOTAL-RECORD-COUNT.
019500     PERFORM 2060-FIND-OR-ADD-WORKTYPE THRU 2060-EXIT.
019600     PERFORM 2070-FIND-OR-ADD-RPTMONTH THRU 2070-EXIT.
019700*
019800     MOVE 1 TO WOW-BKT-IDX.
019900     MOVE 'N' TO WS-BUCKET-FOUND-SW.
020000     PERFORM 2050-FIND-BUCKET-INDEX THRU 2050-EXIT
020100         UNTIL WOW-BKT-IDX > 12 OR WS-BUCKET-FOUND.
020200     IF WS-BUCKET-FOUND
020300         ADD 1 TO WS-SUM-DUE (WOW-BKT-IDX)
020400         EVALUATE TRUE
020500             WHEN WO-CLASS-ONTIME
020600                 ADD 1 TO WS-SUM-COMPLETED (WOW-BKT-IDX)
020700             WHEN WO-CLASS-MISSED
020800                 ADD 1 TO WS-SUM-MISSED (WOW-BKT-IDX)
020900             WHEN WO-CLASS-OPEN
021000                 ADD 1 TO WS-SUM-OPEN (WOW-BKT-IDX)
021100             WHEN WO-CLASS-CANCELED
021200                 ADD 1 TO WS-SUM-CANCELED (WOW-BKT-IDX)
021300         END-EVALUATE.
021400     PERFORM 9000-READ-CLEANED THRU 9000-EXIT.
021500 2000-EXIT.
021600     EXIT.
021700*---------------------------------------------------------------*
021800 2050-FIND-BUCKET-INDEX.
021900*---------------------------------------------------------------*
022000     IF TARGET-DATE OF WO-CLN-RECORD
022100             > WOW-BKT-FROM-DATE (WOW-BKT-IDX) AND
022200        TARGET-DATE OF WO-CLN-RECORD
022300             NOT > WOW-BKT-TO-DATE (WOW-BKT-IDX)
022400         SET WS-BUCKET-FOUND TO TRUE
022500     ELSE
022600         ADD 1 TO WOW-BKT-IDX.
022700 2050-EXIT.
022800     EXIT.
022900*---------------------------------------------------------------*
023000 2060-FIND-OR-ADD-WORKTYPE.
023100*---------------------------------------------------------------*
023200*    LINEAR SEARCH - TABLE IS SMALL, SEE WOPS GOVERNANCE MEMO
023300*    FOR THE WORK TYPE LIST (RARELY MORE THAN A DOZEN CODES).
023400     MOVE 1 TO WOW-BKT-IDX.
023500     MOVE 'N' TO WS-BUCKET-FOUND-SW.
023600     PERFORM 2065-SEARCH-ONE-WORKTYPE THRU 2065-EXIT
023700         UNTIL WOW-BKT-IDX > WS-WORKTYPE-USED OR WS-BUCKET-FOUND.
023800     IF NOT WS-BUCKET-FOUND
023900         ADD 1 TO WS-WORKTYPE-USED
024000         MOVE WORK-TYPE OF WO-CLN-RECORD
024100             TO WS-WT-CODE (WS-WORKTYPE-USED)
024200         MOVE 1 TO WS-WT-COUNT (WS-WORKTYPE-USED).
024300 2060-EXIT.
024400     EXIT.
024500*---------------------------------------------------------------*
024600 2065-SEARCH-ONE-WORKTYPE.
024700*---------------------------------------------------------------*
024800     IF WS-WT-CODE (WOW-BKT-IDX) = WORK-TYPE OF WO-CLN-RECORD
024900         ADD 1 TO WS-WT-COUNT (WOW-BKT-IDX)
025000         SET WS-BUCKET-FOUND TO TRUE
025100     ELSE
025200         ADD 1 TO WOW-BKT-IDX.
025300 2065-EXIT.
025400     EXIT.
025500*---------------------------------------------------------------*
025600 2070-FIND-OR-ADD-RPTMONTH.
025700*---------------------------------------------------------------*
025800     MOVE 1 TO WOW-BKT-IDX.
025900     MOVE 'N' TO WS-BUCKET-FOUND-SW.
026000     PERFORM 2075-SEARCH-ONE-RPTMONTH THRU 2075-EXIT
026100         UNTIL WOW-BKT-IDX > WS-RPTMONTH-USED OR WS-BUCKET-FOUND.
026200     IF NOT WS-BUCKET-FOUND
026300         ADD 1 TO WS-RPTMONTH-USED
026400         MOVE REPORT-DATE-YYYY OF WO-CLN-RECORD
026500             TO WS-RM-YYYY (WS-RPTMONTH-USED)
026600         MOVE REPORT-DATE-MM OF WO-CLN-RECORD
026700             TO WS-RM-MM (WS-RPTMONTH-USED)
026800         MOVE 1 TO WS-RM-COUNT (WS-RPTMONTH-USED).
026900 2070-EXIT.
027000     EXIT.
027100*---------------------------------------------------------------*
027200 2075-SEARCH-ONE-RPTMONTH.
027300*---------------------------------------------------------------*
027400     IF WS-RM-YYYY (WOW-BKT-IDX) = REPORT-DATE-YYYY OF WO-CLN-RECORD
027500         AND WS-RM-MM (WOW-BKT-IDX) = REPORT-DATE-MM OF WO-CLN-RECORD
027600         ADD 1 TO WS-RM-COUNT (WOW-BKT-IDX)
027700         SET WS-BUCKET-FOUND TO TRUE
027800     ELSE
027900         ADD 1 TO WOW-BKT-IDX.
028000 2075-EXIT.
028100     EXIT.
028200*---------------------------------------------------------------*
028300 3000-COMPUTE-GRAND-TOTAL.
028400*---------------------------------------------------------------*
028500     PERFORM 3050-ADD-ONE-BUCKET THRU 3050-EXIT
028600         VARYING WOW-BKT-IDX FROM 1 BY 1 UNTIL WOW-BKT-IDX > 12.
028700     COMPUTE WS-GRAND-DUE =
028800         WS-GRAND-COMPLETED + WS-GRAND-MISSED +
028900         WS-GRAND-OPEN + WS-GRAND-CANCELED.
029000     MOVE WS-GRAND-DUE       TO WS-DUE-WORK.
029100     MOVE WS-GRAND-COMPLETED TO WS-NUMER-WORK.
029200     PERFORM 4150-COMPUTE-COMPLETION-PCT THRU 4150-EXIT.
029300     MOVE WS-PCT-WORK TO WS-GRAND-PCT.
029400 3000-EXIT.
029500     EXIT.
029600*---------------------------------------------------------------*
029700 3050-ADD-ONE-BUCKET.
029800*---------------------------------------------------------------*
029900     ADD WS-SUM-COMPLETED (WOW-BKT-IDX) TO WS-GRAND-COMPLETED.
030000     ADD WS-SUM-MISSED    (WOW-BKT-IDX) TO WS-GRAND-MISSED.
030100     ADD WS-SUM-OPEN      (WOW-BKT-IDX) TO WS-GRAND-OPEN.
030200     ADD WS-SUM-CANCELED  (WOW-BKT-IDX) TO WS-GRAND-CANCELED.
030300 3050-EXIT.
030400     EXIT.
030500*---------------------------------------------------------------*
030600 4000-PRINT-MONTHLY-SUMMARY.
030700*---------------------------------------------------------------*
030800     MOVE 'MONTHLY WORK ORDER GOVERNANCE SUMMARY' TO WPH-TITLE.
030900     MOVE WS-RUN-DATE-PARM TO WPH-RUN-DATE.
031000     MOVE 1 TO WPH-PAGE-NUM.
031100     WRITE WR-SUMMARY-LINE FROM WPH-HEADING-1.
031200     WRITE WR-SUMMARY-LINE FROM WS-COLUMN-HEADER-LINE.
031300     WRITE WR-SUMMARY-LINE FROM WS-SEPARATOR-LINE.
031400     PERFORM 4100-FORMAT-SUMMARY-LINE THRU 4100-EXIT
031500         VARYING WOW-BKT-IDX FROM 1 BY 1 UNTIL WOW-BKT-IDX > 12.
031600*    GRAND TOTAL ROW - THE REPORT PRINTER KEEPS IT, SOME
031700*    DOWNSTREAM CONSUMERS DROP IT BEFORE THEY READ THE ROWS.
031800     MOVE 'Grand Total' TO DL-MONTH.
031900     MOVE WS-GRAND-DUE       TO DL-DUE.
032000     MOVE WS-GRAND-COMPLETED TO DL-COMPLETED.
032100     MOVE WS-GRAND-MISSED    TO DL-MISSED.
032200     MOVE WS-GRAND-OPEN      TO DL-OPEN.
032300     MOVE WS-GRAND-CANCELED  TO DL-CANCELED.
032400     MOVE WS-GRAND-PCT       TO DL-PCT.
032500     WRITE WR-SUMMARY-LINE FROM WS-DETAIL-LINE.
032600 4000-EXIT.
032700     EXIT.
032800*---------------------------------------------------------------*
032900 4100-FORMAT-SUMMARY-LINE.
033000*---------------------------------------------------------------*
033100     MOVE WOW-BKT-FROM-YYYY (WOW-BKT-IDX) TO WS-ML-YYYY.
033200     MOVE WOW-BKT-FROM-MM   (WOW-BKT-IDX) TO WS-ML-MM.
033300     MOVE WS-MONTH-LABEL                  TO DL-MONTH.
033400     MOVE WS-SUM-DUE       (WOW-BKT-IDX)  TO DL-DUE.
033500     MOVE WS-SUM-COMPLETED (WOW-BKT-IDX)  TO DL-COMPLETED.
033600     MOVE WS-SUM-MISSED    (WOW-BKT-IDX)  TO DL-MISSED.
033700     MOVE WS-SUM-OPEN      (WOW-BKT-IDX)  TO DL-OPEN.
033800     MOVE WS-SUM-CANCELED  (WOW-BKT-IDX)  TO DL-CANCELED.
033900     MOVE WS-SUM-DUE       (WOW-BKT-IDX)  TO WS-DUE-WORK.
034000     MOVE WS-SUM-COMPLETED (WOW-BKT-IDX)  TO WS-NUMER-WORK.
034100     PERFORM 4150-COMPUTE-COMPLETION-PCT THRU 4150-EXIT.
034200     MOVE WS-PCT-WORK                     TO DL-PCT.
034300     WRITE WR-SUMMARY-LINE FROM WS-DETAIL-LINE.
034400 4100-EXIT.
034500     EXIT.
034600*---------------------------------------------------------------*
034700 4150-COMPUTE-COMPLETION-PCT.
034800*---------------------------------------------------------------*
034900*    CALLER PRE-LOADS WS-NUMER-WORK WITH THE COMPLETED COUNT AND
035000*    WS-DUE-WORK WITH THE DUE COUNT (GRAND TOTAL OR ONE BUCKET).
035100     IF WS-DUE-WORK = 0
035200         MOVE 0 TO WS-PCT-WORK
035300     ELSE
035400         COMPUTE WS-PCT-WORK ROUNDED =
035500             (100 * WS-NUMER-WORK) / WS-DUE-WORK.
035600 4150-EXIT.
035700     EXIT.
035800*---------------------------------------------------------------*
035900 5000-SIMPLE-METRICS.
036000*---------------------------------------------------------------*
036100*    OLD WOMETR STAND-ALONE PROGRAM'S THREE COUNTS, NOW JUST
036200*    DISPLAYED AT THE END OF THE SUMMARY RUN - SEE TICKET
036300*    WO-07-144.
036400     DISPLAY 'WOSUM - TOTAL CLEANED RECORDS  : '
036500         WS-TOTAL-RECORD-COUNT.
036600     PERFORM 5100-DISPLAY-ONE-WORKTYPE THRU 5100-EXIT
036700         VARYING WOW-BKT-IDX FROM 1 BY 1
036800         UNTIL WOW-BKT-IDX > WS-WORKTYPE-USED.
036900     PERFORM 5200-DISPLAY-ONE-RPTMONTH THRU 5200-EXIT
037000         VARYING WOW-BKT-IDX FROM 1 BY 1
037100         UNTIL WOW-BKT-IDX > WS-RPTMONTH-USED.
037200 5000-EXIT.
037300     EXIT.
037400*---------------------------------------------------------------*
037500 5100-DISPLAY-ONE-WORKTYPE.
037600*---------------------------------------------------------------*
037700     DISPLAY 'WOSUM - WORK TYPE ' WS-WT-CODE (WOW-BKT-IDX)
037800         ' COUNT ' WS-WT-COUNT (WOW-BKT-IDX).
037900 5100-EXIT.
038000     EXIT.
038100*---------------------------------------------------------------*
038200 5200-DISPLAY-ONE-RPTMONTH.
038300*---------------------------------------------------------------*
038400     DISPLAY 'WOSUM - REPORT MONTH ' WS-RM-MONTH (WOW-BKT-IDX)
038500         ' COUNT ' WS-RM-COUNT (WOW-BKT-IDX).
038600 5200-EXIT.
038700     EXIT.
038800*---------------------------------------------------------------*
038900 8000-TERMINATE.
039000*---------------------------------------------------------------*
039100     CLOSE CLEANED-WORK-ORDERS.
039200     CLOSE MONTHLY-SUMMARY-RPT.
039300 8000-EXIT.
039400     EXIT.
039500*---------------------------------------------------------------*
039600 9000-READ-CLEANED.
039700*---------------------------------------------------------------*
039800     READ CLEANED-WORK-ORDERS
039900         AT END
040000             SET WS-END-OF-CLN-FILE TO TRUE
040100     END-READ.
040200 9000-EXIT.
040300     EXIT.
