000100******************************************************************00
000200*    COPYBOOK:   WORAWREC                                        *00
000300*    RAW WORK ORDER EXTRACT RECORD - ONE ROW PER WORK ORDER AS    *00
000400*    DELIVERED BY THE WORK MANAGEMENT FEED.  FIXED FORM, 116     *00
000500*    BYTES.  CONSUMED BY WOLOAD ONLY - ALL DOWNSTREAM PROGRAMS   *00
000600*    READ THE CLEANED/CLASSIFIED FORM IN WOCLNREC.               *00
000700*                                                                 00
000800*    MAINTENENCE LOG                                              00
000900*    DATE      AUTHOR        MAINTENANCE REQUIREMENT              00
001000*    --------- ------------  --------------------------------    00
001100*    03/14/88 R HUCKABY       ORIGINAL LAYOUT - WORK ORDER        00
001200*                             GOVERNANCE FEED                    00
001300*    09/02/91 R HUCKABY       WIDENED GROUP TO X(15), ADDED       00
001400*                             TRAILING FILLER FOR GROWTH         00
001500******************************************************************00
001600 01  WO-RAW-RECORD.                                               00
001700     05  WORK-ORDER-ID           PIC X(10).                       00
001800     05  STATUS                  PIC X(08).                       00
001900     05  TARGET-DATE             PIC 9(08).                       00
002000     05  TARGET-DATE-R REDEFINES TARGET-DATE.                     00
002100         10  TARGET-DATE-YYYY    PIC 9(04).                       00
002200         10  TARGET-DATE-MM      PIC 9(02).                       00
002300         10  TARGET-DATE-DD      PIC 9(02).                       00
002400     05  ACTUAL-FINISH           PIC 9(08).                       00
002500     05  GRACE-DATE              PIC 9(08).                       00
002600     05  REPORT-DATE             PIC 9(08).                       00
002700     05  REPORT-DATE-R REDEFINES REPORT-DATE.                     00
002800         10  REPORT-DATE-YYYY    PIC 9(04).                       00
002900         10  REPORT-DATE-MM      PIC 9(02).                       00
003000         10  REPORT-DATE-DD      PIC 9(02).                       00
003100     05  WORK-TYPE               PIC X(06).                       00
003200     05  GROUP                   PIC X(15).                       00
003300     05  DESCRIPTION             PIC X(40).                       00
003400     05  FILLER                  PIC X(05).                       00
