000100******************************************************************
000200* PROGRAM NAME:    WODISP
000300* ORIGINAL AUTHOR: M DELVECCHIO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 07/08/95 M DELVECCHIO    CREATED - MISSED WORK ORDER DISPOSITION
000900*                          BY MONTH, WOPS AUDITORS WANT TO SEE WHAT
001000*                          HAPPENS TO A MISSED WO AFTER THE FACT
001100* 07/08/95 M DELVECCHIO    CALLS WOWNDW FOR THE 12 BUCKET
001200*                          BOUNDARIES - SAME ROUTINE WOSUM AND
001300*                          WOTREND USE, KEEPS THE MONTH LABELS
001400*                          CONSISTENT ACROSS ALL FOUR REPORTS
001500* 05/02/03 M DELVECCHIO    MONTHS WITH NO MISSED WORK ORDERS ARE
001600*                          SUPPRESSED - AUDITORS ONLY WANT MONTHS
001700*                          THAT ACTUALLY HAVE SOMETHING TO REVIEW
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    WODISP.
002100 AUTHOR.        M DELVECCHIO.
002200 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002300 DATE-WRITTEN.  07/08/95.
002400 DATE-COMPILED.
002500 SECURITY.      NON-CONFIDENTIAL.
002600*===============================================================*
002700 ENVIRONMENT DIVISION.
002800*---------------------------------------------------------------*
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-3081.
003100 OBJECT-COMPUTER. IBM-3081.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400*---------------------------------------------------------------*
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT CLEANED-WORK-ORDERS ASSIGN TO CLNWO
003800         ORGANIZATION IS SEQUENTIAL
003900         ACCESS MODE IS SEQUENTIAL
004000         FILE STATUS IS WS-CLN-STATUS.
004100*
004200     SELECT DISPOSITION-RPT ASSIGN TO DSPRPT.
004300*===============================================================*
004400 DATA DIVISION.
004500*---------------------------------------------------------------*
004600 FILE SECTION.
004700*---------------------------------------------------------------*
004800 FD  CLEANED-WORK-ORDERS
004900     LABEL RECORDS ARE STANDARD
005000     RECORDING MODE IS F
005100     BLOCK CONTAINS 0 RECORDS
005200     DATA RECORD IS WO-CLN-RECORD.
005300     COPY WOCLNREC.
005400*---------------------------------------------------------------*
005500 FD  DISPOSITION-RPT
005600     LABEL RECORDS ARE OMITTED
005700     RECORDING MODE IS F.
005800 01  WR-DISPOSITION-LINE         PIC X(60).
005900*---------------------------------------------------------------*
006000 WORKING-STORAGE SECTION.
006100*---------------------------------------------------------------*
006200 01  WS-FILE-SWITCHES.
006300     05  WS-CLN-STATUS           PIC XX VALUE '00'.
006400         88  WS-CLN-OK                  VALUE '00'.
006500         88  WS-CLN-EOF                  VALUE '10'.
006600     05  FILLER                  PIC X(02) VALUE SPACES.
006700*
006800 01  WS-EOF-SWITCH               PIC X VALUE 'N'.
006900     88  WS-END-OF-CLN-FILE             VALUE 'Y'.
007000*
007100*----------- RUN DATE AND THE WOWNDW LINKAGE AREA ----------------
007200 01  WS-RUN-DATE-PARM            PIC 9(08).
007300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-PARM.
007400     05  WS-RUN-YYYY             PIC 9(04).
007500     05  WS-RUN-MM               PIC 9(02).
007600     05  WS-RUN-DD               PIC 9(02).
007700*
007800 COPY WOWNDWL.
007900*----------- BUCKET-FOUND SWITCH AND DISPOSITION CATEGORY --------
008000 77  WS-BUCKET-FOUND-SW          PIC X VALUE 'N'.
008100     88  WS-BUCKET-FOUND                VALUE 'Y'.
008200*
008300 77  WS-DSP-CATEGORY-SW          PIC X VALUE SPACE.
008400     88  WS-DSP-IS-CLOSED               VALUE 'C'.
008500     88  WS-DSP-IS-AWAIT-QA             VALUE 'Q'.
008600     88  WS-DSP-IS-AWAIT-DEPT           VALUE 'D'.
008700*----------- MONTHLY DISPOSITION ACCUMULATORS --------------------
008800 01  WS-DISPOSITION-TABLE.
008900     05  WS-DSP-ENTRY OCCURS 12 TIMES.
009000         10  WS-DSP-CLOSED        PIC S9(7) COMP VALUE 0.
009100         10  WS-DSP-CLOSED-X REDEFINES WS-DSP-CLOSED PIC X(04).
009200         10  WS-DSP-AWAITING-QA   PIC S9(7) COMP VALUE 0.
009300         10  WS-DSP-AWAITING-DEPT PIC S9(7) COMP VALUE 0.
009400         10  FILLER               PIC X(03) VALUE SPACES.
009500*
009600 01  WS-DSP-TOTAL-WORK           PIC S9(7) COMP VALUE 0.
009700 01  WS-DSP-TOTAL-WORK-X REDEFINES WS-DSP-TOTAL-WORK PIC X(04).
009800*----------- REPORT HEADING AND COLUMN LINES ----------------------
009900 COPY WORPTHDG.
010000*
010100 01  WS-COLUMN-HEADER-LINE.
010200     05  FILLER                  PIC X(12) VALUE '   MONTH    '.
010300     05  FILLER                  PIC X(14) VALUE '   CLOSED     '.
010400     05  FILLER                  PIC X(16) VALUE '  AWAITING QA   '.
010500     05  FILLER                  PIC X(18) VALUE '  AWAITING DEPT   '.
010600*
010700 01  WS-SEPARATOR-LINE           PIC X(60) VALUE ALL '-'.
010800*
010900 01  WS-DETAIL-LINE.
011000     05  DL-MONTH                PIC X(08) VALUE SPACES.
011100     05  FILLER                  PIC X(04) VALUE SPACES.
011200     05  DL-CLOSED               PIC ZZZZZ9.
011300     05  FILLER                  PIC X(08) VALUE SPACES.
011400     05  DL-AWAITING-QA          PIC ZZZZZ9.
011500     05  FILLER                  PIC X(10) VALUE SPACES.
011600     05  DL-AWAITING-DEPT        PIC ZZZZZ9.
011700     05  FILLER                  PIC X(12) VALUE SPACES.
011800*===============================================================*
011900 PROCEDURE DIVISION.
012000*---------------------------------------------------------------*
012100 0000-MAIN-CONTROL.
012200*---------------------------------------------------------------*
012300     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
012400     PERFORM 2000-SELECT-MISSED-IN-WINDOW THRU 2000-EXIT
012500         UNTIL WS-END-OF-CLN-FILE.
012600     PERFORM 4000-PRINT-DISPOSITION-REPORT THRU 4000-EXIT.
012700     PERFORM 8000-TERMINATE THRU 8000-EXIT.
012800     GOBACK.
012900*---------------------------------------------------------------*
013000 1000-INITIALIZE.
013100*---------------------------------------------------------------*
013200     OPEN INPUT  CLEANED-WORK-ORDERS.
013300     IF NOT WS-CLN-OK
013400         DISPLAY 'WODISP - CLEANED-WORK-ORDERS OPEN STATUS: '
013500             WS-CLN-STATUS.
013600     OPEN OUTPUT DISPOSITION-RPT.
013700     ACCEPT WS-RUN-DATE-PARM FROM DATE.
013800     MOVE WS-RUN-DATE-PARM       TO WOW-RUN-DATE.
013900     CALL 'WOWNDW' USING WOW-PARAMETER-AREA.
014000     PERFORM 9000-READ-CLEANED THRU 9000-EXIT.
014100 1000-EXIT.
014200     EXIT.
014300*---------------------------------------------------------------*
014400 2000-SELECT-MISSED-IN-WINDOW.
014500*---------------------------------------------------------------*
014600     IF WO-CLASS-MISSED AND
014700        TARGET-DATE OF WO-CLN-RECORD NOT < WOW-WINDOW-START-DATE AND
014800        TARGET-DATE OF WO-CLN-RECORD < WOW-FIRST-OF-CURRENT
014900         MOVE 1 TO WOW-BKT-IDX
015000         MOVE 'N' TO WS-BUCKET-FOUND-SW
015100         PERFORM 2050-FIND-BUCKET-INDEX THRU 2050-EXIT
015200             UNTIL WOW-BKT-IDX > 12 OR WS-BUCKET-FOUND
015300         IF WS-BUCKET-FOUND
015400             PERFORM 2100-CLASSIFY-DISPOSITION THRU 2100-EXIT
015500             PERFORM 2200-ADD-DISPOSITION-ENTRY THRU 2200-EXIT.
015600     PERFORM 9000-READ-CLEANED THRU 9000-EXIT.
015700 2000-EXIT.
015800     EXIT.
015900*---------------------------------------------------------------*
016000 2050-FIND-BUCKET-INDEX.
016100*---------------------------------------------------------------*
016200     IF TARGET-DATE OF WO-CLN-RECORD
016300             > WOW-BKT-FROM-DATE (WOW-BKT-IDX) AND
016400        TARGET-DATE OF WO-CLN-RECORD
016500             NOT > WOW-BKT-TO-DATE (WOW-BKT-IDX)
016600         SET WS-BUCKET-FOUND TO TRUE
016700     ELSE
016800         ADD 1 TO WOW-BKT-IDX.
016900 2050-EXIT.
017000     EXIT.
017100*---------------------------------------------------------------*
017200 2100-CLASSIFY-DISPOSITION.
017300*---------------------------------------------------------------*
017400*    PER THE WOPS GOVERNANCE STANDARD, A MISSED WORK ORDER IS
017500*    EITHER CLOSED OUT, SITTING IN QA REVIEW, OR STILL SITTING
017600*    WITH THE OWNING DEPARTMENT.  ANY STATUS WE DO NOT RECOGNIZE
017700*    FALLS TO AWAITING DEPT BY DEFAULT - SAFEST BUCKET FOR AN
017800*    AUDITOR TO FOLLOW UP ON.
017900     EVALUATE TRUE
018000         WHEN STATUS OF WO-CLN-RECORD = 'CLOSE'  OR
018100              STATUS OF WO-CLN-RECORD = 'REVWD'  OR
018200              STATUS OF WO-CLN-RECORD = 'PENRVW' OR
018300              STATUS OF WO-CLN-RECORD = 'COMP'   OR
018400              STATUS OF WO-CLN-RECORD = 'CORRTD'
018500             SET WS-DSP-IS-CLOSED TO TRUE
018600         WHEN STATUS OF WO-CLN-RECORD = 'PENDQA'
018700             SET WS-DSP-IS-AWAIT-QA TO TRUE
018800         WHEN OTHER
018900             SET WS-DSP-IS-AWAIT-DEPT TO TRUE
019000     END-EVALUATE.
019100 2100-EXIT.
019200     EXIT.
019300*---------------------------------------------------------------*
019400 2200-ADD-DISPOSITION-ENTRY.
019500*---------------------------------------------------------------*
019600     EVALUATE TRUE
019700         WHEN WS-DSP-IS-CLOSED
019800             ADD 1 TO WS-DSP-CLOSED       (WOW-BKT-IDX)
019900         WHEN WS-DSP-IS-AWAIT-QA
020000             ADD 1 TO WS-DSP-AWAITING-QA  (WOW-BKT-IDX)
020100         WHEN WS-DSP-IS-AWAIT-DEPT
020200             ADD 1 TO WS-DSP-AWAITING-DEPT (WOW-BKT-IDX)
020300     END-EVALUATE.
020400 2200-EXIT.
020500     EXIT.
020600*---------------------------------------------------------------*
020700 4000-PRINT-DISPOSITION-REPORT.
020800*---------------------------------------------------------------*
020900     MOVE 'MISSED WORK ORDER DISPOSITION' TO WPH-TITLE.
021000     MOVE WS-RUN-DATE-PARM TO WPH-RUN-DATE.
021100     MOVE 1 TO WPH-PAGE-NUM.
021200     WRITE WR-DISPOSITION-LINE FROM WPH-HEADING-1.
021300     WRITE WR-DISPOSITION-LINE FROM WS-COLUMN-HEADER-LINE.
021400     WRITE WR-DISPOSITION-LINE FROM WS-SEPARATOR-LINE.
021500     PERFORM 4100-FORMAT-DISPOSITION-LINE THRU 4100-EXIT
021600         VARYING WOW-BKT-IDX FROM 1 BY 1 UNTIL WOW-BKT-IDX > 12.
021700 4000-EXIT.
021800     EXIT.
021900*---------------------------------------------------------------*
022000 4100-FORMAT-DISPOSITION-LINE.
022100*---------------------------------------------------------------*
022200     COMPUTE WS-DSP-TOTAL-WORK =
022300         WS-DSP-CLOSED        (WOW-BKT-IDX) +
022400         WS-DSP-AWAITING-QA   (WOW-BKT-IDX) +
022500         WS-DSP-AWAITING-DEPT (WOW-BKT-IDX).
022600     IF WS-DSP-TOTAL-WORK > 0
022700         MOVE WOW-BKT-YYYYMM      (WOW-BKT-IDX) TO DL-MONTH
022800         MOVE WS-DSP-CLOSED       (WOW-BKT-IDX) TO DL-CLOSED
022900         MOVE WS-DSP-AWAITING-QA  (WOW-BKT-IDX) TO DL-AWAITING-QA
023000         MOVE WS-DSP-AWAITING-DEPT (WOW-BKT-IDX) TO DL-AWAITING-DEPT
023100         WRITE WR-DISPOSITION-LINE FROM WS-DETAIL-LINE.
023200 4100-EXIT.
023300     EXIT.
023400*---------------------------------------------------------------*
023500 8000-TERMINATE.
023600*---------------------------------------------------------------*
023700     CLOSE CLEANED-WORK-ORDERS.
023800     CLOSE DISPOSITION-RPT.
023900 8000-EXIT.
024000     EXIT.
024100*---------------------------------------------------------------*
024200 9000-READ-CLEANED.
024300*---------------------------------------------------------------*
024400     READ CLEANED-WORK-ORDERS
024500         AT END
024600             SET WS-END-OF-CLN-FILE TO TRUE
024700     END-READ.
024800 9000-EXIT.
024900     EXIT.
