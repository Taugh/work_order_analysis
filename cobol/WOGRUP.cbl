000100******************************************************************
000200* PROGRAM NAME:    WOGRUP
000300* ORIGINAL AUTHOR: R HUCKABY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/02/89 R HUCKABY       CREATED - PER-GROUP BREAKDOWN FOR THE
000900*                          WOPS MONTHLY REVIEW MEETING
001000* 02/14/93 R HUCKABY       ADDED STILL-OPEN COLUMN PER WOPS
001100*                          REQUEST - THEY WANT OPEN COUNTS BROKEN
001200*                          OUT FROM MISSED, NOT LUMPED TOGETHER
001300* 04/22/96 L PEMBERTON     CALLS WOWNDW FOR THE PREVIOUS-MONTH
001400*                          WINDOW INSTEAD OF COMPUTING IT HERE -
001500*                          SAME ROUTINE WOSUM AND WOTREND USE
001600* 06/30/98 L PEMBERTON     Y2K - GROUP TABLE AND WINDOW DATES NOW
001700*                          CARRY 4-DIGIT YEARS (TICKET WO-98-511)
001800* 09/11/03 T OKAFOR        FIXED MISSED-PCT SHOWING BLANKS WHEN
001900*                          GENERATED COUNT WAS ZERO - NOW MOVES
002000*                          ZERO INSTEAD OF LEAVING THE FIELD
002100*                          UNTOUCHED (TICKET WO-03-266)
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    WOGRUP.
002500 AUTHOR.        R HUCKABY.
002600 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002700 DATE-WRITTEN.  11/02/89.
002800 DATE-COMPILED.
002900 SECURITY.      NON-CONFIDENTIAL.
003000*===============================================================*
003100 ENVIRONMENT DIVISION.
003200*---------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-3081.
003500 OBJECT-COMPUTER. IBM-3081.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*---------------------------------------------------------------*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CLEANED-WORK-ORDERS ASSIGN TO CLNWO
004200         ORGANIZATION IS SEQUENTIAL
004300         ACCESS MODE IS SEQUENTIAL
004400         FILE STATUS IS WS-CLN-STATUS.
004500*
004600     SELECT GROUP-BREAKDOWN-RPT ASSIGN TO GRPRPT.
004700*===============================================================*
004800 DATA DIVISION.
004900*---------------------------------------------------------------*
005000 FILE SECTION.
005100*---------------------------------------------------------------*
005200 FD  CLEANED-WORK-ORDERS
005300     LABEL RECORDS ARE STANDARD
005400     RECORDING MODE IS F
005500     BLOCK CONTAINS 0 RECORDS
005600     DATA RECORD IS WO-CLN-RECORD.
005700     COPY WOCLNREC.
005800*---------------------------------------------------------------*
005900 FD  GROUP-BREAKDOWN-RPT
006000     LABEL RECORDS ARE OMITTED
006100     RECORDING MODE IS F.
006200 01  WR-GROUP-LINE               PIC X(100).
006300*---------------------------------------------------------------*
006400 WORKING-STORAGE SECTION.
006500*---------------------------------------------------------------*
006600 01  WS-FILE-SWITCHES.
006700     05  WS-CLN-STATUS           PIC XX VALUE '00'.
006800         88  WS-CLN-OK                  VALUE '00'.
006900         88  WS-CLN-EOF                  VALUE '10'.
007000     05  FILLER                  PIC X(02) VALUE SPACES.
007100*
007200 01  WS-EOF-SWITCH               PIC X VALUE 'N'.
007300     88  WS-END-OF-CLN-FILE             VALUE 'Y'.
007400*----------- RUN DATE AND THE WOWNDW LINKAGE AREA ----------------
007500 01  WS-RUN-DATE-PARM            PIC 9(08).
007600 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-PARM.
007700     05  WS-RUN-YYYY             PIC 9(04).
007800     05  WS-RUN-MM               PIC 9(02).
007900     05  WS-RUN-DD               PIC 9(02).
008000*
008100 COPY WOWNDWL.
008200*----------- GROUP TABLE - INSERTED IN ASCENDING GROUP ORDER -----
008300 77  WS-GROUP-USED               PIC S9(03) COMP VALUE 0.
008400 77  WS-GROUP-IDX                PIC S9(03) COMP VALUE 0.
008500 77  WS-GROUP-SCAN-IDX           PIC S9(03) COMP VALUE 0.
008600 77  WS-FOUND-SWITCH             PIC X VALUE 'N'.
008700     88  WS-GROUP-FOUND                 VALUE 'Y'.
008800*
008900 01  WS-GROUP-NAME-WORK          PIC X(15) VALUE SPACES.
009000 01  WS-GROUP-NAME-FIRST-CHAR REDEFINES WS-GROUP-NAME-WORK
009100     PIC X(01).
009200*
009300 01  WS-GROUP-TABLE.
009400     05  WS-GR-ENTRY OCCURS 30 TIMES.
009500         10  WS-GR-NAME          PIC X(15) VALUE SPACES.
009600         10  WS-GR-MISSED        PIC S9(7) COMP VALUE 0.
009700         10  WS-GR-COMPLETED     PIC S9(7) COMP VALUE 0.
009800         10  WS-GR-GENERATED     PIC S9(7) COMP VALUE 0.
009900         10  WS-GR-OPEN          PIC S9(7) COMP VALUE 0.
010000         10  WS-GR-PCT           PIC S9(3)V9 VALUE 0.
010100         10  WS-GR-PCT-X REDEFINES WS-GR-PCT PIC X(04).
010200         10  FILLER              PIC X(03) VALUE SPACES.
010300*----------- PERCENTAGE WORK AREAS --------------------------------
010400 77  WS-PCT-WORK                 PIC S9(3)V9 VALUE 0.
010500 77  WS-NUMER-WORK               PIC S9(7) COMP VALUE 0.
010600 77  WS-GEN-WORK                 PIC S9(7) COMP VALUE 0.
010700*----------- REPORT HEADING AND COLUMN LINES ----------------------
010800 COPY WORPTHDG.
010900*
011000 01  WS-COLUMN-HEADER-LINE.
011100     05  FILLER                  PIC X(17) VALUE 'GROUP            '.
011200     05  FILLER                  PIC X(10) VALUE '  MISSED  '.
011300     05  FILLER                  PIC X(12) VALUE ' COMPLETED  '.
011400     05  FILLER                  PIC X(12) VALUE ' GENERATED  '.
011500     05  FILLER                  PIC X(10) VALUE ' MISSED % '.
011600     05  FILLER                  PIC X(11) VALUE ' STILL OPEN'.
011700*
011800 01  WS-SEPARATOR-LINE           PIC X(72) VALUE ALL '-'.
011900*
012000 01  WS-DETAIL-LINE.
012100     05  DL-GROUP                PIC X(17) VALUE SPACES.
012200     05  DL-MISSED               PIC ZZZZZ9.
012300     05  FILLER                  PIC X(04) VALUE SPACES.
012400     05  DL-COMPLETED            PIC ZZZZZ9.
012500     05  FILLER                  PIC X(06) VALUE SPACES.
012600     05  DL-GENERATED            PIC ZZZZZ9.
012700     05  FILLER                  PIC X(06) VALUE SPACES.
012800     05  DL-PCT                  PIC ZZ9.9.
012900     05  FILLER                  PIC X(01) VALUE '%'.
013000     05  FILLER                  PIC X(04) VALUE SPACES.
013100     05  DL-STILL-OPEN           PIC ZZZZZ9.
013200     05  FILLER                  PIC X(05) VALUE SPACES.
013300*===============================================================*
013400 PROCEDURE DIVISION.
013500*---------------------------------------------------------------*
013600 0000-MAIN-CONTROL.
013700*---------------------------------------------------------------*
013800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
013900     PERFORM 2000-ACCUMULATE-GROUP THRU 2000-EXIT
014000         UNTIL WS-END-OF-CLN-FILE.
014100     PERFORM 4000-PRINT-GROUP-REPORT THRU 4000-EXIT.
014200     PERFORM 8000-TERMINATE THRU 8000-EXIT.
014300     GOBACK.
014400*---------------------------------------------------------------*
014500 1000-INITIALIZE.
014600*---------------------------------------------------------------*
014700     OPEN INPUT  CLEANED-WORK-ORDERS.
014800     IF NOT WS-CLN-OK
014900         DISPLAY 'WOGRUP - CLEANED-WORK-ORDERS OPEN STATUS: '
015000             WS-CLN-STATUS.
015100     OPEN OUTPUT GROUP-BREAKDOWN-RPT.
015200     ACCEPT WS-RUN-DATE-PARM FROM DATE.
015300     MOVE WS-RUN-DATE-PARM       TO WOW-RUN-DATE.
015400     CALL 'WOWNDW' USING WOW-PARAMETER-AREA.
015500     PERFORM 9000-READ-CLEANED THRU 9000-EXIT.
015600 1000-EXIT.
015700     EXIT.
015800*---------------------------------------------------------------*
015900 2000-ACCUMULATE-GROUP.
016000*---------------------------------------------------------------*
016100*    PREVIOUS-MONTH EXTRACT ONLY - TARGET DATE IN THE NEWEST
016200*    BUCKET WOWNDW HANDED BACK.
016300     IF TARGET-DATE OF WO-CLN-RECORD
016400             > WOW-PREV-MONTH-FROM-DATE AND
016500        TARGET-DATE OF WO-CLN-RECORD
016600             NOT > WOW-PREV-MONTH-TO-DATE
016700         MOVE GROUP OF WO-CLN-RECORD TO WS-GROUP-NAME-WORK
016800         IF WS-GROUP-NAME-WORK = SPACES
016900             MOVE 'UNASSIGNED     ' TO WS-GROUP-NAME-WORK
017000         END-IF
017100         PERFORM 2050-FIND-OR-INSERT-GROUP THRU 2050-EXIT
017200         ADD 1 TO WS-GR-GENERATED (WS-GROUP-IDX)
017300         EVALUATE TRUE
017400             WHEN WO-CLASS-MISSED
017500                 ADD 1 TO WS-GR-MISSED (WS-GROUP-IDX)
017600             WHEN WO-CLASS-ONTIME
017700                 ADD 1 TO WS-GR-COMPLETED (WS-GROUP-IDX)
017800             WHEN WO-CLASS-OPEN
017900                 ADD 1 TO WS-GR-OPEN (WS-GROUP-IDX)
018000         END-EVALUATE
018100     END-IF.
018200     PERFORM 9000-READ-CLEANED THRU 9000-EXIT.
018300 2000-EXIT.
018400     EXIT.
018500*---------------------------------------------------------------*
018600 2050-FIND-OR-INSERT-GROUP.
018700*---------------------------------------------------------------*
018800*    LINEAR SEARCH FOR AN EXACT NAME MATCH.  IF NOT FOUND, FIND
018900*    THE FIRST SLOT WHOSE NAME SORTS AFTER WS-GROUP-NAME-WORK
019000*    AND SHIFT THE TAIL OF THE TABLE DOWN ONE TO OPEN A HOLE -
019100*    KEEPS THE TABLE IN ASCENDING ORDER WITHOUT A SEPARATE SORT
019200*    STEP AT PRINT TIME.
019300     MOVE 'N' TO WS-FOUND-SWITCH.
019400     MOVE 1 TO WS-GROUP-IDX.
019500     PERFORM 2055-SEARCH-ONE-GROUP THRU 2055-EXIT
019600         UNTIL WS-GROUP-IDX > WS-GROUP-USED OR WS-GROUP-FOUND.
019700     IF NOT WS-GROUP-FOUND
019800         MOVE 1 TO WS-GROUP-IDX
019900         PERFORM 2057-LOCATE-INSERT-SLOT THRU 2057-EXIT
020000             UNTIL WS-GROUP-IDX > WS-GROUP-USED OR WS-GROUP-FOUND
020100         PERFORM 2059-OPEN-INSERT-HOLE THRU 2059-EXIT
020200             VARYING WS-GROUP-SCAN-IDX FROM WS-GROUP-USED BY -1
020300             UNTIL WS-GROUP-SCAN-IDX < WS-GROUP-IDX
020400         MOVE WS-GROUP-NAME-WORK TO WS-GR-NAME (WS-GROUP-IDX)
020500         MOVE 0 TO WS-GR-MISSED     (WS-GROUP-IDX)
020600         MOVE 0 TO WS-GR-COMPLETED  (WS-GROUP-IDX)
020700         MOVE 0 TO WS-GR-GENERATED  (WS-GROUP-IDX)
020800         MOVE 0 TO WS-GR-OPEN       (WS-GROUP-IDX)
020900         MOVE 0 TO WS-GR-PCT        (WS-GROUP-IDX)
021000         ADD 1 TO WS-GROUP-USED.
021100 2050-EXIT.
021200     EXIT.
021300*---------------------------------------------------------------*
021400 2055-SEARCH-ONE-GROUP.
021500*---------------------------------------------------------------*
021600     IF WS-GR-NAME (WS-GROUP-IDX) = WS-GROUP-NAME-WORK
021700         SET WS-GROUP-FOUND TO TRUE
021800     ELSE
021900         ADD 1 TO WS-GROUP-IDX.
022000 2055-EXIT.
022100     EXIT.
022200*---------------------------------------------------------------*
022300 2057-LOCATE-INSERT-SLOT.
022400*---------------------------------------------------------------*
022500     IF WS-GR-NAME (WS-GROUP-IDX) > WS-GROUP-NAME-WORK
022600         SET WS-GROUP-FOUND TO TRUE
022700     ELSE
022800         ADD 1 TO WS-GROUP-IDX.
022900 2057-EXIT.
023000     EXIT.
023100*---------------------------------------------------------------*
023200 2059-OPEN-INSERT-HOLE.
023300*---------------------------------------------------------------*
023400     MOVE WS-GR-ENTRY (WS-GROUP-SCAN-IDX)
023500         TO WS-GR-ENTRY (WS-GROUP-SCAN-IDX + 1).
023600 2059-EXIT.
023700     EXIT.
023800*---------------------------------------------------------------*
023900 2150-COMPUTE-MISSED-PCT.
024000*---------------------------------------------------------------*
024100*    CALLER PRE-LOADS WS-NUMER-WORK WITH THE MISSED COUNT AND
024200*    WS-GEN-WORK WITH THE GENERATED COUNT.
024300     IF WS-GEN-WORK = 0
024400         MOVE 0 TO WS-PCT-WORK
024500     ELSE
024600         COMPUTE WS-PCT-WORK ROUNDED =
024700             (100 * WS-NUMER-WORK) / WS-GEN-WORK.
024800 2150-EXIT.
024900     EXIT.
025000*---------------------------------------------------------------*
025100 4000-PRINT-GROUP-REPORT.
025200*---------------------------------------------------------------*
025300     MOVE 'GROUP BREAKDOWN - PREVIOUS MONTH' TO WPH-TITLE.
025400     MOVE WS-RUN-DATE-PARM TO WPH-RUN-DATE.
025500     MOVE 1 TO WPH-PAGE-NUM.
025600     WRITE WR-GROUP-LINE FROM WPH-HEADING-1.
025700     WRITE WR-GROUP-LINE FROM WS-COLUMN-HEADER-LINE.
025800     WRITE WR-GROUP-LINE FROM WS-SEPARATOR-LINE.
025900     PERFORM 4100-FORMAT-GROUP-LINE THRU 4100-EXIT
026000         VARYING WS-GROUP-IDX FROM 1 BY 1
026100         UNTIL WS-GROUP-IDX > WS-GROUP-USED.
026200 4000-EXIT.
026300     EXIT.
026400*---------------------------------------------------------------*
026500 4100-FORMAT-GROUP-LINE.
026600*---------------------------------------------------------------*
026700     MOVE WS-GR-NAME      (WS-GROUP-IDX) TO DL-GROUP.
026800     MOVE WS-GR-MISSED    (WS-GROUP-IDX) TO DL-MISSED.
026900     MOVE WS-GR-COMPLETED (WS-GROUP-IDX) TO DL-COMPLETED.
027000     MOVE WS-GR-GENERATED (WS-GROUP-IDX) TO DL-GENERATED.
027100     MOVE WS-GR-OPEN      (WS-GROUP-IDX) TO DL-STILL-OPEN.
027200     MOVE WS-GR-MISSED    (WS-GROUP-IDX) TO WS-NUMER-WORK.
027300     MOVE WS-GR-GENERATED (WS-GROUP-IDX) TO WS-GEN-WORK.
027400     PERFORM 2150-COMPUTE-MISSED-PCT THRU 2150-EXIT.
027500     MOVE WS-PCT-WORK                    TO DL-PCT.
027600     WRITE WR-GROUP-LINE FROM WS-DETAIL-LINE.
027700 4100-EXIT.
027800     EXIT.
027900*---------------------------------------------------------------*
028000 8000-TERMINATE.
028100*---------------------------------------------------------------*
028200     CLOSE CLEANED-WORK-ORDERS.
028300     CLOSE GROUP-BREAKDOWN-RPT.
028400 8000-EXIT.
028500     EXIT.
028600*---------------------------------------------------------------*
028700 9000-READ-CLEANED.
028800*---------------------------------------------------------------*
028900     READ CLEANED-WORK-ORDERS
029000         AT END
029100             SET WS-END-OF-CLN-FILE TO TRUE
029200     END-READ.
029300 9000-EXIT.
029400     EXIT.
