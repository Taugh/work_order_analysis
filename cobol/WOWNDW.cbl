000100******************************************************************
000200* PROGRAM NAME:    WOWNDW
000300* ORIGINAL AUTHOR: L PEMBERTON
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/20/95 L PEMBERTON     CREATED - PULLED THE 12-MONTH WINDOW
000900*                          MATH OUT OF WOSUM SO WOTREND AND
001000*                          WODISP COULD CALL THE SAME ROUTINE
001100* 09/22/97 L PEMBERTON     FIXED OFF-BY-ONE IN THE OLDEST BUCKET
001200*                          WHEN RUN DATE FALLS ON THE 1ST
001300* 06/30/98 L PEMBERTON     Y2K - WOW-RUN-YYYY AND THE BUCKET
001400*                          ARITHMETIC NOW CARRY 4-DIGIT YEARS
001500*                          THROUGHOUT (TICKET WO-98-511)
001600* 03/03/05 T OKAFOR        ADDED WOW-RUN-YY2 FOR THE YEAR-TO-DATE
001700*                          EXTRACT IN WOTREND
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    WOWNDW.
002100 AUTHOR.        L PEMBERTON.
002200 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002300 DATE-WRITTEN.  02/20/95.
002400 DATE-COMPILED.
002500 SECURITY.      NON-CONFIDENTIAL.
002600*===============================================================*
002700 ENVIRONMENT DIVISION.
002800*---------------------------------------------------------------*
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-3081.
003100 OBJECT-COMPUTER. IBM-3081.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400*===============================================================*
003500 DATA DIVISION.
003600*---------------------------------------------------------------*
003700 WORKING-STORAGE SECTION.
003800*---------------------------------------------------------------*
003900*----------- SUBSCRIPTS AND MONTH-ARITHMETIC WORK AREAS ----------
004000 77  WS-MONTHS-BACK              PIC S9(3) COMP VALUE 0.
004100 77  WS-BASE-TOTAL-MONTHS        PIC S9(7) COMP VALUE 0.
004200 01  WS-RESULT-TOTAL-MONTHS      PIC S9(7) COMP VALUE 0.
004300 01  WS-RESULT-TOTAL-MONTHS-X REDEFINES
004400     WS-RESULT-TOTAL-MONTHS  PIC X(04).
004500 01  WS-BUCKETS-BACK             PIC S9(3) COMP VALUE 0.
004600 01  WS-BUCKETS-BACK-X REDEFINES WS-BUCKETS-BACK PIC X(02).
004700*
004800 01  WS-RESULT-DATE.
004900     05  WS-RESULT-YYYY          PIC 9(04) COMP.
005000     05  WS-RESULT-MM            PIC 9(02) COMP.
005100 01  WS-RESULT-DATE-R REDEFINES WS-RESULT-DATE
005200                                 PIC 9(06).
005300*===============================================================*
005400 LINKAGE SECTION.
005500*---------------------------------------------------------------*
005600 COPY WOWNDWL.
005700*===============================================================*
005800 PROCEDURE DIVISION USING WOW-PARAMETER-AREA.
005900*---------------------------------------------------------------*
006000 0000-MAIN-CONTROL.
006100*---------------------------------------------------------------*
006200     PERFORM 1000-COMPUTE-FIRST-OF-CURRENT THRU 1000-EXIT.
006300     PERFORM 2000-BUILD-ONE-BUCKET THRU 2000-EXIT
006400         VARYING WOW-BKT-IDX FROM 1 BY 1
006500         UNTIL WOW-BKT-IDX > 12.
006600     MOVE WOW-BKT-FROM-DATE (12) TO WOW-PREV-MONTH-FROM-DATE.
006700     MOVE WOW-BKT-TO-DATE (12)   TO WOW-PREV-MONTH-TO-DATE.
006800     MOVE WOW-BKT-FROM-DATE (1)  TO WOW-WINDOW-START-DATE.
006900     MOVE WOW-FIRST-OF-CURRENT   TO WOW-WINDOW-END-DATE.
007000     DIVIDE WOW-RUN-YYYY BY 100 GIVING WS-BASE-TOTAL-MONTHS
007100         REMAINDER WOW-RUN-YY2.
007200     MOVE 12                    TO WOW-BUCKET-COUNT.
007300     GOBACK.
007400*---------------------------------------------------------------*
007500 1000-COMPUTE-FIRST-OF-CURRENT.
007600*---------------------------------------------------------------*
007700     MOVE WOW-RUN-YYYY           TO WOW-FOC-YYYY.
007800     MOVE WOW-RUN-MM             TO WOW-FOC-MM.
007900     MOVE 1                      TO WOW-FOC-DD.
008000 1000-EXIT.
008100     EXIT.
008200*---------------------------------------------------------------*
008300 2000-BUILD-ONE-BUCKET.
008400*---------------------------------------------------------------*
008500*    BUCKET WOW-BKT-IDX (1 = OLDEST OF THE 12, 12 = PREVIOUS
008600*    CALENDAR MONTH).  I IS THE OLD "MONTHS BACK" NUMBERING FROM
008700*    THE GOVERNANCE STANDARDS MEMO (I = 12 DOWN TO 1).
008800     COMPUTE WS-BUCKETS-BACK = 13 - WOW-BKT-IDX.
008900*
009000     MOVE WS-BUCKETS-BACK         TO WS-MONTHS-BACK.
009100     PERFORM 2100-SUBTRACT-MONTHS THRU 2100-EXIT.
009200     MOVE WS-RESULT-YYYY    TO WOW-BKT-FROM-YYYY (WOW-BKT-IDX).
009300     MOVE WS-RESULT-MM      TO WOW-BKT-FROM-MM   (WOW-BKT-IDX).
009400     MOVE 1                 TO WOW-BKT-FROM-DD   (WOW-BKT-IDX).
009500     MOVE WS-RESULT-DATE-R  TO WOW-BKT-YYYYMM    (WOW-BKT-IDX).
009600*
009700     COMPUTE WS-MONTHS-BACK = WS-BUCKETS-BACK - 1.
009800     PERFORM 2100-SUBTRACT-MONTHS THRU 2100-EXIT.
009900     MOVE WS-RESULT-YYYY    TO WOW-BKT-TO-YYYY   (WOW-BKT-IDX).
010000     MOVE WS-RESULT-MM      TO WOW-BKT-TO-MM     (WOW-BKT-IDX).
010100     MOVE 1                 TO WOW-BKT-TO-DD     (WOW-BKT-IDX).
010200 2000-EXIT.
010300     EXIT.
010400*---------------------------------------------------------------*
010500 2100-SUBTRACT-MONTHS.
010600*---------------------------------------------------------------*
010700*    RESULT = FIRST-OF-CURRENT MINUS WS-MONTHS-BACK WHOLE MONTHS,
010800*    DAY FORCED TO 01.  INTEGER DIVISION TRUNCATES, NO FUNCTION
010900*    CALL NEEDED.
011000     COMPUTE WS-BASE-TOTAL-MONTHS =
011100         (WOW-RUN-YYYY * 12) + (WOW-RUN-MM - 1).
011200     COMPUTE WS-RESULT-TOTAL-MONTHS =
011300         WS-BASE-TOTAL-MONTHS - WS-MONTHS-BACK.
011400     DIVIDE WS-RESULT-TOTAL-MONTHS BY 12
011500         GIVING WS-RESULT-YYYY
011600         REMAINDER WS-RESULT-MM.
011700     ADD 1 TO WS-RESULT-MM.
011800 2100-EXIT.
011900     EXIT.
