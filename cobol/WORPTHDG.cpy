000100******************************************************************00
000200*    COPYBOOK:   WORPTHDG                                        *00
000300*    SHARED PAGE-HEADING BLOCK FOR THE FIVE WORK ORDER REPORTS.  *00
000400*    EACH PRINT PROGRAM MOVES ITS OWN TITLE INTO WPH-TITLE AND   *00
000500*    THE RUN DATE INTO WPH-RUN-DATE, THEN WRITES WPH-HEADING-1.  *00
000600*    COLUMN-HEADER AND SEPARATOR LINES STAY LOCAL TO EACH        *00
000700*    PROGRAM SINCE THE COLUMNS DIFFER REPORT TO REPORT.          *00
000800*                                                                 00
000900*    MAINTENENCE LOG                                              00
001000*    DATE      AUTHOR        MAINTENANCE REQUIREMENT              00
001100*    --------- ------------  --------------------------------    00
001200*    04/18/96 L PEMBERTON     ORIGINAL - COMMON BANNER FOR ALL   *00
001300*                             FIVE GOVERNANCE REPORTS            *00
001400******************************************************************00
001500 01  WPH-HEADING-1.                                               00
001600     05  FILLER                  PIC X(01) VALUE SPACE.           00
001700     05  WPH-TITLE               PIC X(40) VALUE SPACES.          00
001800     05  FILLER                  PIC X(10) VALUE '  RUN DATE'.    00
001900     05  FILLER                  PIC X(02) VALUE ': '.            00
002000     05  WPH-RUN-DATE            PIC X(10) VALUE SPACES.          00
002100     05  FILLER                  PIC X(04) VALUE '  PG'.          00
002200     05  WPH-PAGE-NUM            PIC ZZZ9  VALUE ZERO.            00
002300     05  FILLER                  PIC X(45) VALUE SPACES.          00
