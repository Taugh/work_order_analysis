000100******************************************************************
000200* PROGRAM NAME:    WOTREND
000300* ORIGINAL AUTHOR: R HUCKABY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 01/15/90 R HUCKABY       CREATED - 12-MONTH TREND FOR THE WOPS
000900*                          QUARTERLY BOARD PACKET
001000* 04/22/96 L PEMBERTON     CALLS WOWNDW FOR THE 12 BUCKET
001100*                          BOUNDARIES INSTEAD OF COMPUTING THEM
001200*                          HERE - SAME ROUTINE WOSUM USES
001300* 06/30/98 L PEMBERTON     Y2K - TREND TABLE AND YTD COMPARE NOW
001400*                          CARRY 4-DIGIT YEARS (TICKET WO-98-511)
001500* 03/03/05 T OKAFOR        ADDED THE YEAR-TO-DATE EXTRACT (DISPLAY
001600*                          ONLY) PER WOPS REQUEST - JUST A ROLLUP
001700*                          OF THE MONTHS ALREADY IN THE TABLE,
001800*                          NO NEW REPORT FILE NEEDED
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    WOTREND.
002200 AUTHOR.        R HUCKABY.
002300 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002400 DATE-WRITTEN.  01/15/90.
002500 DATE-COMPILED.
002600 SECURITY.      NON-CONFIDENTIAL.
002700*===============================================================*
002800 ENVIRONMENT DIVISION.
002900*---------------------------------------------------------------*
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-3081.
003200 OBJECT-COMPUTER. IBM-3081.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500*---------------------------------------------------------------*
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT CLEANED-WORK-ORDERS ASSIGN TO CLNWO
003900         ORGANIZATION IS SEQUENTIAL
004000         ACCESS MODE IS SEQUENTIAL
004100         FILE STATUS IS WS-CLN-STATUS.
004200*
004300     SELECT TREND-RPT ASSIGN TO TRDRPT.
004400*===============================================================*
004500 DATA DIVISION.
004600*---------------------------------------------------------------*
004700 FILE SECTION.
004800*---------------------------------------------------------------*
004900 FD  CLEANED-WORK-ORDERS
005000     LABEL RECORDS ARE STANDARD
005100     RECORDING MODE IS F
005200     BLOCK CONTAINS 0 RECORDS
005300     DATA RECORD IS WO-CLN-RECORD.
005400     COPY WOCLNREC.
005500*---------------------------------------------------------------*
005600 FD  TREND-RPT
005700     LABEL RECORDS ARE OMITTED
005800     RECORDING MODE IS F.
005900 01  WR-TREND-LINE               PIC X(80).
006000*---------------------------------------------------------------*
006100 WORKING-STORAGE SECTION.
006200*---------------------------------------------------------------*
006300 01  WS-FILE-SWITCHES.
006400     05  WS-CLN-STATUS           PIC XX VALUE '00'.
006500         88  WS-CLN-OK                  VALUE '00'.
006600         88  WS-CLN-EOF                  VALUE '10'.
006700     05  FILLER                  PIC X(02) VALUE SPACES.
006800*
006900 01  WS-EOF-SWITCH               PIC X VALUE 'N'.
007000     88  WS-END-OF-CLN-FILE             VALUE 'Y'.
007100*----------- RUN DATE AND THE WOWNDW LINKAGE AREA ----------------
007200 01  WS-RUN-DATE-PARM            PIC 9(08).
007300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-PARM.
007400     05  WS-RUN-YYYY             PIC 9(04).
007500     05  WS-RUN-MM               PIC 9(02).
007600     05  WS-RUN-DD               PIC 9(02).
007700*
007800 COPY WOWNDWL.
007900*----------- BUCKET-FOUND SWITCH AND TREND ACCUMULATORS ----------
008000 77  WS-BUCKET-FOUND-SW          PIC X VALUE 'N'.
008100     88  WS-BUCKET-FOUND                VALUE 'Y'.
008200*
008300 01  WS-TREND-TABLE.
008400     05  WS-TR-ENTRY OCCURS 12 TIMES.
008500         10  WS-TR-MISSED        PIC S9(7) COMP VALUE 0.
008600         10  WS-TR-MISSED-X REDEFINES WS-TR-MISSED PIC X(04).
008700         10  WS-TR-COMPLETED     PIC S9(7) COMP VALUE 0.
008800         10  WS-TR-GENERATED     PIC S9(7) COMP VALUE 0.
008900         10  FILLER              PIC X(03) VALUE SPACES.
009000*----------- YEAR-TO-DATE ROLLUP WORK AREAS -----------------------
009100 01  WS-YTD-TOTALS.
009200     05  WS-YTD-MISSED           PIC S9(7) COMP VALUE 0.
009300     05  WS-YTD-COMPLETED        PIC S9(7) COMP VALUE 0.
009400     05  WS-YTD-GENERATED        PIC S9(7) COMP VALUE 0.
009500     05  FILLER                  PIC X(03) VALUE SPACES.
009600*
009700 77  WS-BKT-YY2-WORK             PIC 9(02) VALUE 0.
009800 77  WS-BKT-CENTURY-WORK         PIC 9(02) VALUE 0.
009900 01  WS-BKT-FULL-YEAR-WORK       PIC 9(04) VALUE 0.
010000 01  WS-BKT-FULL-YEAR-R REDEFINES WS-BKT-FULL-YEAR-WORK.
010100     05  WS-BKT-FULL-CENTURY     PIC 9(02).
010200     05  WS-BKT-FULL-YY2         PIC 9(02).
010300*----------- REPORT HEADING AND COLUMN LINES ----------------------
010400 COPY WORPTHDG.
010500*
010600 01  WS-COLUMN-HEADER-LINE.
010700     05  FILLER                  PIC X(12) VALUE '   MONTH    '.
010800     05  FILLER                  PIC X(12) VALUE '  MISSED    '.
010900     05  FILLER                  PIC X(14) VALUE ' COMPLETED    '.
011000     05  FILLER                  PIC X(14) VALUE ' GENERATED    '.
011100*
011200 01  WS-SEPARATOR-LINE           PIC X(52) VALUE ALL '-'.
011300*
011400 01  WS-DETAIL-LINE.
011500     05  DL-MONTH                PIC X(08) VALUE SPACES.
011600     05  FILLER                  PIC X(04) VALUE SPACES.
011700     05  DL-MISSED               PIC ZZZZZ9.
011800     05  FILLER                  PIC X(06) VALUE SPACES.
011900     05  DL-COMPLETED            PIC ZZZZZ9.
012000     05  FILLER                  PIC X(08) VALUE SPACES.
012100     05  DL-GENERATED            PIC ZZZZZ9.
012200     05  FILLER                  PIC X(08) VALUE SPACES.
012300*===============================================================*
012400 PROCEDURE DIVISION.
012500*---------------------------------------------------------------*
012600 0000-MAIN-CONTROL.
012700*---------------------------------------------------------------*
012800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
012900     PERFORM 2000-ACCUMULATE-TREND THRU 2000-EXIT
013000         UNTIL WS-END-OF-CLN-FILE.
013100     PERFORM 4000-PRINT-TREND-REPORT THRU 4000-EXIT.
013200     PERFORM 3000-YEAR-TO-DATE-EXTRACT THRU 3000-EXIT.
013300     PERFORM 8000-TERMINATE THRU 8000-EXIT.
013400     GOBACK.
013500*---------------------------------------------------------------*
013600 1000-INITIALIZE.
013700*---------------------------------------------------------------*
013800     OPEN INPUT  CLEANED-WORK-ORDERS.
013900     IF NOT WS-CLN-OK
014000         DISPLAY 'WOTREND - CLEANED-WORK-ORDERS OPEN STATUS: '
014100             WS-CLN-STATUS.
014200     OPEN OUTPUT TREND-RPT.
014300     ACCEPT WS-RUN-DATE-PARM FROM DATE.
014400     MOVE WS-RUN-DATE-PARM       TO WOW-RUN-DATE.
014500     CALL 'WOWNDW' USING WOW-PARAMETER-AREA.
014600     PERFORM 9000-READ-CLEANED THRU 9000-EXIT.
014700 1000-EXIT.
014800     EXIT.
014900*---------------------------------------------------------------*
015000 2000-ACCUMULATE-TREND.
015100*---------------------------------------------------------------*
015200     MOVE 1 TO WOW-BKT-IDX.
015300     MOVE 'N' TO WS-BUCKET-FOUND-SW.
015400     PERFORM 2050-FIND-BUCKET-INDEX THRU 2050-EXIT
015500         UNTIL WOW-BKT-IDX > 12 OR WS-BUCKET-FOUND.
015600     IF WS-BUCKET-FOUND
015700         ADD 1 TO WS-TR-GENERATED (WOW-BKT-IDX)
015800         EVALUATE TRUE
015900             WHEN WO-CLASS-MISSED
016000                 ADD 1 TO WS-TR-MISSED (WOW-BKT-IDX)
016100             WHEN WO-CLASS-ONTIME
016200                 ADD 1 TO WS-TR-COMPLETED (WOW-BKT-IDX)
016300         END-EVALUATE.
016400     PERFORM 9000-READ-CLEANED THRU 9000-EXIT.
016500 2000-EXIT.
016600     EXIT.
016700*---------------------------------------------------------------*
016800 2050-FIND-BUCKET-INDEX.
016900*---------------------------------------------------------------*
017000     IF TARGET-DATE OF WO-CLN-RECORD
017100             > WOW-BKT-FROM-DATE (WOW-BKT-IDX) AND
017200        TARGET-DATE OF WO-CLN-RECORD
017300             NOT > WOW-BKT-TO-DATE (WOW-BKT-IDX)
017400         SET WS-BUCKET-FOUND TO TRUE
017500     ELSE
017600         ADD 1 TO WOW-BKT-IDX.
017700 2050-EXIT.
017800     EXIT.
017900*---------------------------------------------------------------*
018000 3000-YEAR-TO-DATE-EXTRACT.
018100*---------------------------------------------------------------*
018200*    ROLL UP THE BUCKETS WHOSE 2-DIGIT YEAR MATCHES THE RUN
018300*    DATE'S 2-DIGIT YEAR - NO SEPARATE FILE, JUST A DISPLAY
018400*    SUMMARY FOR WHOEVER IS WATCHING THE CONSOLE LOG.
018500     MOVE 0 TO WS-YTD-MISSED.
018600     MOVE 0 TO WS-YTD-COMPLETED.
018700     MOVE 0 TO WS-YTD-GENERATED.
018800     PERFORM 3050-ADD-ONE-YTD-BUCKET THRU 3050-EXIT
018900         VARYING WOW-BKT-IDX FROM 1 BY 1 UNTIL WOW-BKT-IDX > 12.
019000     DISPLAY 'WOTREND - YTD MISSED    : ' WS-YTD-MISSED.
019100     DISPLAY 'WOTREND - YTD COMPLETED : ' WS-YTD-COMPLETED.
019200     DISPLAY 'WOTREND - YTD GENERATED : ' WS-YTD-GENERATED.
019300 3000-EXIT.
019400     EXIT.
019500*---------------------------------------------------------------*
019600 3050-ADD-ONE-YTD-BUCKET.
019700*---------------------------------------------------------------*
019800     DIVIDE WOW-BKT-FROM-YYYY (WOW-BKT-IDX) BY 100
019900         GIVING WS-BKT-CENTURY-WORK
020000         REMAINDER WS-BKT-YY2-WORK.
020100     MOVE WOW-BKT-FROM-YYYY (WOW-BKT-IDX) TO WS-BKT-FULL-YEAR-WORK.
020200     IF WS-BKT-YY2-WORK = WOW-RUN-YY2
020300         ADD WS-TR-MISSED    (WOW-BKT-IDX) TO WS-YTD-MISSED
020400         ADD WS-TR-COMPLETED (WOW-BKT-IDX) TO WS-YTD-COMPLETED
020500         ADD WS-TR-GENERATED (WOW-BKT-IDX) TO WS-YTD-GENERATED.
020600 3050-EXIT.
020700     EXIT.
020800*---------------------------------------------------------------*
020900 4000-PRINT-TREND-REPORT.
021000*---------------------------------------------------------------*
021100     MOVE '12-MONTH WORK ORDER TREND' TO WPH-TITLE.
021200     MOVE WS-RUN-DATE-PARM TO WPH-RUN-DATE.
021300     MOVE 1 TO WPH-PAGE-NUM.
021400     WRITE WR-TREND-LINE FROM WPH-HEADING-1.
021500     WRITE WR-TREND-LINE FROM WS-COLUMN-HEADER-LINE.
021600     WRITE WR-TREND-LINE FROM WS-SEPARATOR-LINE.
021700     PERFORM 4100-FORMAT-TREND-LINE THRU 4100-EXIT
021800         VARYING WOW-BKT-IDX FROM 1 BY 1 UNTIL WOW-BKT-IDX > 12.
021900 4000-EXIT.
022000     EXIT.
022100*---------------------------------------------------------------*
022200 4100-FORMAT-TREND-LINE.
022300*---------------------------------------------------------------*
022400     MOVE WOW-BKT-YYYYMM  (WOW-BKT-IDX) TO DL-MONTH.
022500     MOVE WS-TR-MISSED    (WOW-BKT-IDX) TO DL-MISSED.
022600     MOVE WS-TR-COMPLETED (WOW-BKT-IDX) TO DL-COMPLETED.
022700     MOVE WS-TR-GENERATED (WOW-BKT-IDX) TO DL-GENERATED.
022800     WRITE WR-TREND-LINE FROM WS-DETAIL-LINE.
022900 4100-EXIT.
023000     EXIT.
023100*---------------------------------------------------------------*
023200 8000-TERMINATE.
023300*---------------------------------------------------------------*
023400     CLOSE CLEANED-WORK-ORDERS.
023500     CLOSE TREND-RPT.
023600 8000-EXIT.
023700     EXIT.
023800*---------------------------------------------------------------*
023900 9000-READ-CLEANED.
024000*---------------------------------------------------------------*
024100     READ CLEANED-WORK-ORDERS
024200         AT END
024300             SET WS-END-OF-CLN-FILE TO TRUE
024400     END-READ.
024500 9000-EXIT.
024600     EXIT.
