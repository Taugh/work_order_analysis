000100******************************************************************00
000200*    COPYBOOK:   WOCLNREC                                        *00
000300*    CLEANED / CLASSIFIED WORK ORDER RECORD.  CARRIES EVERY      *00
000400*    FIELD OF THE RAW FEED (SEE WORAWREC) PLUS THE DERIVED       *00
000500*    REPORT-MONTH AND WO-CLASS ASSIGNED BY WOLOAD.  ALL OF       *00
000600*    WOSUM, WOGRUP, WOTREND, WOLATE AND WODISP READ THIS FORM.   *00
000700*    FIXED FORM, 130 BYTES.                                       00
000800*                                                                 00
000900*    MAINTENENCE LOG                                              00
001000*    DATE      AUTHOR        MAINTENANCE REQUIREMENT              00
001100*    --------- ------------  --------------------------------    00
001200*    03/14/88 R HUCKABY       ORIGINAL LAYOUT                     00
001300*    09/02/91 R HUCKABY       WIDENED GROUP, ADDED FILLER         00
001400*    04/18/96 L PEMBERTON     ADDED WO-CLASS AND REPORT-MONTH     00
001500*                             SO DOWNSTREAM REPORTS NO LONGER     00
001600*                             RECLASSIFY EACH WORK ORDER          00
001700*    09/19/07 S NAKASHIMA     ADDED REPORT-DATE-R SO WOSUM'S       00
001800*                             SIMPLE-METRICS STEP COULD BREAK     00
001900*                             REPORT-DATE OUT BY CALENDAR MONTH   00
002000******************************************************************00
002100 01  WO-CLN-RECORD.                                               00
002200     05  WORK-ORDER-ID           PIC X(10).                       00
002300     05  STATUS                  PIC X(08).                       00
002400     05  TARGET-DATE             PIC 9(08).                       00
002500     05  TARGET-DATE-R REDEFINES TARGET-DATE.                     00
002600         10  TARGET-DATE-YYYY    PIC 9(04).                       00
002700         10  TARGET-DATE-MM      PIC 9(02).                       00
002800         10  TARGET-DATE-DD      PIC 9(02).                       00
002900     05  ACTUAL-FINISH           PIC 9(08).                       00
003000     05  GRACE-DATE              PIC 9(08).                       00
003100     05  REPORT-DATE             PIC 9(08).                       00
003200     05  REPORT-DATE-R REDEFINES REPORT-DATE.                      00
003300         10  REPORT-DATE-YYYY    PIC 9(04).                       00
003400         10  REPORT-DATE-MM      PIC 9(02).                       00
003500         10  REPORT-DATE-DD      PIC 9(02).                       00
003600     05  WORK-TYPE               PIC X(06).                       00
003700     05  GROUP                   PIC X(15).                       00
003800     05  DESCRIPTION             PIC X(40).                       00
003900     05  REPORT-MONTH            PIC X(06).                       00
004000     05  WO-CLASS                PIC X(08).                       00
004100         88  WO-CLASS-CANCELED       VALUE 'CANCELED'.            00
004200         88  WO-CLASS-OPEN           VALUE 'OPEN    '.            00
004300         88  WO-CLASS-ONTIME         VALUE 'ONTIME  '.            00
004400         88  WO-CLASS-MISSED         VALUE 'MISSED  '.            00
004500     05  FILLER                  PIC X(05).                       00
