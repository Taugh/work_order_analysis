000100******************************************************************
000200* PROGRAM NAME:    WOLOAD
000300* ORIGINAL AUTHOR: R HUCKABY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/88 R HUCKABY       CREATED FOR WORK ORDER GOVERNANCE FEED
000900* 07/02/89 R HUCKABY       ADDED BAD-DATE COUNTER, GROUP WAS
001000*                          COMING IN BLANK MORE OFTEN THAN
001100*                          EXPECTED ON THE NIGHT FEED
001200* 09/02/91 R HUCKABY       WIDENED GROUP FIELD TO MATCH NEW
001300*                          COPYBOOK (WOPS TICKET WO-91-233)
001400* 11/18/93 T OKAFOR        CASE-FOLD STATUS BEFORE CLASSIFYING -
001500*                          SOME UPSTREAM FEEDS SEND LOWER CASE
001600* 04/18/96 L PEMBERTON     WROTE WO-CLASS AND REPORT-MONTH TO THE
001700*                          CLEANED FILE SO WOSUM/WOGRUP/WOTREND/
001800*                          WOLATE/WODISP STOP RECLASSIFYING
001900* 06/30/98 L PEMBERTON     Y2K - WS-TODAY-DATE NOW CARRIES A
002000*                          4-DIGIT YEAR (TICKET WO-98-511)
002100* 02/09/00 S NAKASHIMA     ADDED FILE STATUS DISPLAY AFTER EACH
002200*                          OPEN - A BAD OPEN ON THE OVERNIGHT RUN
002300*                          WAS GOING UNNOTICED UNTIL THE READ BLEW UP
002400* 08/14/03 M DELVECCHIO    CORRTD STATUS WAS MISSING FROM THE
002500*                          CLOSED-STATUS LIST, MISSED WORK
002600*                          ORDERS WERE FALLING INTO OPEN
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    WOLOAD.
003000 AUTHOR.        R HUCKABY.
003100 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003200 DATE-WRITTEN.  03/14/88.
003300 DATE-COMPILED.
003400 SECURITY.      NON-CONFIDENTIAL.
003500*===============================================================*
003600 ENVIRONMENT DIVISION.
003700*---------------------------------------------------------------*
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-3081.
004000 OBJECT-COMPUTER. IBM-3081.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*---------------------------------------------------------------*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT RAW-WORK-ORDERS ASSIGN TO RAWWO
004700         ORGANIZATION IS SEQUENTIAL
004800         ACCESS MODE IS SEQUENTIAL
004900         FILE STATUS IS WS-RAW-STATUS.
005000*
005100     SELECT CLEANED-WORK-ORDERS ASSIGN TO CLNWO
005200         ORGANIZATION IS SEQUENTIAL
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS IS WS-CLN-STATUS.
005500*===============================================================*
005600 DATA DIVISION.
005700*---------------------------------------------------------------*
005800 FILE SECTION.
005900*---------------------------------------------------------------*
006000 FD  RAW-WORK-ORDERS
006100     LABEL RECORDS ARE STANDARD
006200     RECORDING MODE IS F
006300     BLOCK CONTAINS 0 RECORDS
006400     DATA RECORD IS WO-RAW-RECORD.
006500     COPY WORAWREC.
006600*---------------------------------------------------------------*
006700 FD  CLEANED-WORK-ORDERS
006800     LABEL RECORDS ARE STANDARD
006900     RECORDING MODE IS F
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS WO-CLN-RECORD.
007200     COPY WOCLNREC.
007300*---------------------------------------------------------------*
007400 WORKING-STORAGE SECTION.
007500*---------------------------------------------------------------*
007600 01  WS-FILE-SWITCHES.
007700     05  WS-RAW-STATUS           PIC XX VALUE '00'.
007800         88  WS-RAW-OK                  VALUE '00'.
007900         88  WS-RAW-EOF                 VALUE '10'.
008000     05  WS-CLN-STATUS           PIC XX VALUE '00'.
008100         88  WS-CLN-OK                  VALUE '00'.
008200*
008300 77  WS-EOF-SWITCH               PIC X VALUE 'N'.
008400     88  WS-END-OF-RAW-FILE             VALUE 'Y'.
008500*----------- COUNTERS -------------------------------------------
008600 01  WS-COUNTERS.
008700     05  WS-RAW-RECORD-COUNT     PIC S9(7) COMP VALUE 0.
008800     05  WS-CLN-RECORD-COUNT     PIC S9(7) COMP VALUE 0.
008900     05  WS-CLN-RECORD-COUNT-X REDEFINES
009000         WS-CLN-RECORD-COUNT  PIC X(04).
009100     05  WS-BAD-DATE-COUNT       PIC S9(5) COMP VALUE 0.
009200     05  WS-BAD-DATE-COUNT-X REDEFINES
009300         WS-BAD-DATE-COUNT    PIC X(04).
009400*----------- WORK AREAS -------------------------------------------
009500 77  WS-UPPER-STATUS             PIC X(08) VALUE SPACES.
009600*
009700 01  WS-TODAY-DATE.
009800     05  WS-TODAY-YYYY           PIC 9(04).
009900     05  WS-TODAY-MM             PIC 9(02).
010000     05  WS-TODAY-DD             PIC 9(02).
010100 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE
010200                                 PIC 9(08).
010300*===============================================================*
010400 PROCEDURE DIVISION.
010500*---------------------------------------------------------------*
010600 0000-MAIN-CONTROL.
010700*---------------------------------------------------------------*
010800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
010900     PERFORM 2000-PROCESS-RAW-RECORD THRU 2000-EXIT
011000         UNTIL WS-END-OF-RAW-FILE.
011100     PERFORM 8000-TERMINATE THRU 8000-EXIT.
011200     GOBACK.
011300*---------------------------------------------------------------*
011400 1000-INITIALIZE.
011500*---------------------------------------------------------------*
011600     OPEN INPUT  RAW-WORK-ORDERS.
011700     IF NOT WS-RAW-OK
011800         DISPLAY 'WOLOAD - RAW-WORK-ORDERS OPEN STATUS: '
011900             WS-RAW-STATUS.
012000     OPEN OUTPUT CLEANED-WORK-ORDERS.
012100     IF NOT WS-CLN-OK
012200         DISPLAY 'WOLOAD - CLEANED-WORK-ORDERS OPEN STATUS: '
012300             WS-CLN-STATUS.
012400     ACCEPT WS-TODAY-DATE-R FROM DATE.
012500     PERFORM 9000-READ-RAW THRU 9000-EXIT.
012600 1000-EXIT.
012700     EXIT.
012800*---------------------------------------------------------------*
012900 2000-PROCESS-RAW-RECORD.
013000*---------------------------------------------------------------*
013100     PERFORM 2100-NORMALIZE-AND-PARSE THRU 2100-EXIT.
013200     PERFORM 2200-CLASSIFY-WORK-ORDER THRU 2200-EXIT.
013300     WRITE WO-CLN-RECORD.
013400     ADD 1 TO WS-CLN-RECORD-COUNT.
013500     PERFORM 9000-READ-RAW THRU 9000-EXIT.
013600 2000-EXIT.
013700     EXIT.
013800*---------------------------------------------------------------*
013900 2100-NORMALIZE-AND-PARSE.
014000*---------------------------------------------------------------*
014100*    CASE-FOLD THE STATUS CODE - TICKET WO-93-071, SOME FEEDS
014200*    SEND LOWER OR MIXED CASE STATUS CODES.
014300     MOVE STATUS OF WO-RAW-RECORD  TO WS-UPPER-STATUS.
014400     INSPECT WS-UPPER-STATUS CONVERTING
014500         'abcdefghijklmnopqrstuvwxyz' TO
014600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014700*
014800     MOVE WORK-ORDER-ID OF WO-RAW-RECORD
014900                                  TO WORK-ORDER-ID OF WO-CLN-RECORD.
015000     MOVE WS-UPPER-STATUS         TO STATUS OF WO-CLN-RECORD.
015100     MOVE WORK-TYPE OF WO-RAW-RECORD
015200                                  TO WORK-TYPE OF WO-CLN-RECORD.
015300     MOVE DESCRIPTION OF WO-RAW-RECORD
015400                                  TO DESCRIPTION OF WO-CLN-RECORD.
015500*
015600     IF GROUP OF WO-RAW-RECORD = SPACES
015700         MOVE 'UNASSIGNED'        TO GROUP OF WO-CLN-RECORD
015800     ELSE
015900         MOVE GROUP OF WO-RAW-RECORD
016000                                  TO GROUP OF WO-CLN-RECORD.
016100*
016200     IF TARGET-DATE OF WO-RAW-RECORD IS NUMERIC
016300         MOVE TARGET-DATE OF WO-RAW-RECORD
016400                                  TO TARGET-DATE OF WO-CLN-RECORD
016500     ELSE
016600         MOVE 0                  TO TARGET-DATE OF WO-CLN-RECORD
016700         ADD 1                   TO WS-BAD-DATE-COUNT.
016800*
016900     IF ACTUAL-FINISH OF WO-RAW-RECORD IS NUMERIC
017000         MOVE ACTUAL-FINISH OF WO-RAW-RECORD
017100                                  TO ACTUAL-FINISH OF WO-CLN-RECORD
017200     ELSE
017300         MOVE 0                  TO ACTUAL-FINISH OF WO-CLN-RECORD
017400         ADD 1                   TO WS-BAD-DATE-COUNT.
017500*
017600     IF GRACE-DATE OF WO-RAW-RECORD IS NUMERIC
017700         MOVE GRACE-DATE OF WO-RAW-RECORD
017800                                  TO GRACE-DATE OF WO-CLN-RECORD
017900     ELSE
018000         MOVE 0                  TO GRACE-DATE OF WO-CLN-RECORD
018100         ADD 1                   TO WS-BAD-DATE-COUNT.
018200*
018300     IF REPORT-DATE OF WO-RAW-RECORD IS NUMERIC
018400         MOVE REPORT-DATE OF WO-RAW-RECORD
018500                                  TO REPORT-DATE OF WO-CLN-RECORD
018600     ELSE
018700         MOVE 0                  TO REPORT-DATE OF WO-CLN-RECORD
018800         ADD 1                   TO WS-BAD-DATE-COUNT.
018900*
019000     IF TARGET-DATE OF WO-CLN-RECORD = 0
019100         MOVE '000000'           TO REPORT-MONTH OF WO-CLN-RECORD
019200     ELSE
019300         MOVE TARGET-DATE-YYYY OF WO-RAW-RECORD
019400                                  TO REPORT-MONTH OF WO-CLN-RECORD
019500                                                   (1:4)
019600         MOVE TARGET-DATE-MM OF WO-RAW-RECORD
019700                                  TO REPORT-MONTH OF WO-CLN-RECORD
019800                                                   (5:2).
019900 2100-EXIT.
020000     EXIT.
020100*---------------------------------------------------------------*
020200 2200-CLASSIFY-WORK-ORDER.
020300*---------------------------------------------------------------*
020400*    DISPOSITION RULES, EVALUATED IN THIS ORDER - SEE THE
020500*    GOVERNANCE STANDARDS MEMO.  DO NOT REORDER WITHOUT
020600*    CHECKING WITH THE QA COMMITTEE FIRST.
020700     IF STATUS OF WO-CLN-RECORD = 'CAN'
020800         MOVE 'CANCELED'          TO WO-CLASS OF WO-CLN-RECORD
020900     ELSE
021000         IF ACTUAL-FINISH OF WO-CLN-RECORD = 0
021100            OR (STATUS OF WO-CLN-RECORD NOT = 'COMP'      AND
021200                STATUS OF WO-CLN-RECORD NOT = 'CORRECTED' AND
021300                STATUS OF WO-CLN-RECORD NOT = 'CORRTD'    AND
021400                STATUS OF WO-CLN-RECORD NOT = 'PENDQA'    AND
021500                STATUS OF WO-CLN-RECORD NOT = 'PENRVW'    AND
021600                STATUS OF WO-CLN-RECORD NOT = 'REVWD'     AND
021700                STATUS OF WO-CLN-RECORD NOT = 'CLOSE')
021800             MOVE 'OPEN'          TO WO-CLASS OF WO-CLN-RECORD
021900         ELSE
022000             IF ACTUAL-FINISH OF WO-CLN-RECORD
022100                     NOT > GRACE-DATE OF WO-CLN-RECORD
022200                 MOVE 'ONTIME'    TO WO-CLASS OF WO-CLN-RECORD
022300             ELSE
022400                 MOVE 'MISSED'    TO WO-CLASS OF WO-CLN-RECORD
022500             END-IF
022600         END-IF
022700     END-IF.
022800 2200-EXIT.
022900     EXIT.
023000*---------------------------------------------------------------*
023100 8000-TERMINATE.
023200*---------------------------------------------------------------*
023300     CLOSE RAW-WORK-ORDERS.
023400     CLOSE CLEANED-WORK-ORDERS.
023500     DISPLAY 'WOLOAD - RAW RECORDS READ    : ' WS-RAW-RECORD-COUNT.
023600     DISPLAY 'WOLOAD - CLEANED RECORDS OUT  : ' WS-CLN-RECORD-COUNT.
023700     DISPLAY 'WOLOAD - RECORDS WITH BAD DATE: ' WS-BAD-DATE-COUNT.
023800 8000-EXIT.
023900     EXIT.
024000*---------------------------------------------------------------*
024100 9000-READ-RAW.
024200*---------------------------------------------------------------*
024300     READ RAW-WORK-ORDERS
024400         AT END
024500             SET WS-END-OF-RAW-FILE TO TRUE
024600         NOT AT END
024700             ADD 1 TO WS-RAW-RECORD-COUNT
024800     END-READ.
024900 9000-EXIT.
025000     EXIT.
